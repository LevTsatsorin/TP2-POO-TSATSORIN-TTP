000100***************************************************************
000200*    BNKWACC   -  ACCOUNT MASTER RECORD LAYOUT                *
000300*    COPYBOOK FOR FILES  ACCOUNTS  AND  ACCTOUT               *
000400*    (LINE SEQUENTIAL, 52 BYTES + 1 RESERVED)                 *
000500*---------------------------------------------------------------*
000600*    AMENDMENT HISTORY                                         *
000700*    DATE       INIT  TICKET    DESCRIPTION                    *
000800*    11/05/2001  JLR  BK-0103   ORIGINAL SAVINGS-ONLY LAYOUT    *
000900*                              LIFTED FROM THE MOVEMENT FILE.   *
001000*    30/01/2004  MGR  BK-0159   ADDED ACC-TYPE/ACC-CURRENCY TO  *
001100*                              SUPPORT CREDIT AND INVESTMENT    *
001200*                              ACCOUNTS AND FOREIGN CURRENCY.    *
001300*    17/08/2007  RSL  BK-0211   ADDED ACC-CREDIT-LIMIT AND       *
001400*                              ACC-LAST-UPDATE FOR THE DAILY     *
001500*                              INVESTMENT RETURN RUN.            *
001600***************************************************************
001700 01  ACC-REG.
001800     05  ACC-ID                      PIC 9(05).
001900     05  ACC-OWNER-ID                PIC 9(05).
002000     05  ACC-CLASS.
002100         10  ACC-TYPE                PIC X(01).
002200             88  ACC-TYPE-SAVINGS        VALUE 'S'.
002300             88  ACC-TYPE-CREDIT          VALUE 'C'.
002400             88  ACC-TYPE-INVESTMENT      VALUE 'I'.
002500         10  ACC-CURRENCY            PIC X(03).
002600             88  ACC-CCY-ARS              VALUE 'ARS'.
002700             88  ACC-CCY-USD              VALUE 'USD'.
002800             88  ACC-CCY-EUR              VALUE 'EUR'.
002900     05  ACC-CLASS-KEY REDEFINES ACC-CLASS
003000                                     PIC X(04).
003100     05  ACC-BALANCE                 PIC S9(13)V99.
003200     05  ACC-BAL-DIGITS REDEFINES ACC-BALANCE
003300                                     PIC X(15).
003400     05  ACC-CREDIT-LIMIT            PIC 9(13)V99.
003500     05  ACC-LAST-UPDATE             PIC 9(08).
003600     05  ACC-LAST-UPDATE-X REDEFINES ACC-LAST-UPDATE.
003700         10  ACC-LU-CC               PIC 9(02).
003800         10  ACC-LU-YY               PIC 9(02).
003900         10  ACC-LU-MM               PIC 9(02).
004000         10  ACC-LU-DD               PIC 9(02).
004100     05  FILLER                      PIC X(01).
