000100***************************************************************
000200*    BNKWTXQ   -  TRANSACTION REQUEST RECORD LAYOUT            *
000300*    COPYBOOK FOR FILE  TXREQS  (LINE SEQUENTIAL, 56 BYTES)    *
000400*---------------------------------------------------------------*
000500*    AMENDMENT HISTORY                                         *
000600*    DATE       INIT  TICKET    DESCRIPTION                    *
000700*    22/03/2005  MGR  BK-0172   ORIGINAL LAYOUT - DEPOSIT AND   *
000800*                              WITHDRAWAL REQUESTS ONLY.        *
000900*    19/06/2009  RSL  BK-0233   ADDED RQ-TARGET-ACCT AND THE    *
001000*                              'T'/'P' REQUEST TYPES FOR        *
001100*                              OWN AND THIRD-PARTY TRANSFERS.    *
001200***************************************************************
001300 01  RQ-REG.
001400     05  RQ-TYPE                     PIC X(01).
001500         88  RQ-TYPE-DEPOSIT             VALUE 'D'.
001600         88  RQ-TYPE-WITHDRAW             VALUE 'W'.
001700         88  RQ-TYPE-TRANSFER             VALUE 'T'.
001800         88  RQ-TYPE-THIRD-PARTY          VALUE 'P'.
001900     05  RQ-ACCOUNTS.
002000         10  RQ-SOURCE-ACCT          PIC 9(05).
002100         10  RQ-TARGET-ACCT          PIC 9(05).
002200     05  RQ-ACCOUNTS-KEY REDEFINES RQ-ACCOUNTS
002300                                     PIC X(10).
002400     05  RQ-AMOUNT                   PIC 9(13)V99.
002500     05  RQ-AMOUNT-DIGITS REDEFINES RQ-AMOUNT
002600                                     PIC X(15).
002700     05  RQ-NOTE                     PIC X(30).
002800     05  FILLER                      PIC X(01).
