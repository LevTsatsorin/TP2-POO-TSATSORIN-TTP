000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK01.
000300 AUTHOR.        J LAFUENTE RUBIO.
000400 INSTALLATION.  UNIZARBANK - SISTEMAS.
000500 DATE-WRITTEN.  19/06/2009.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800*
000900***************************************************************
001000*                                                              *
001100*    BANK01  -  DAILY BATCH DRIVER                             *
001200*                                                              *
001300*    OVERNIGHT BATCH FOR THE MULTI-CURRENCY LEDGER. RUNS IN    *
001400*    FIVE STEPS AGAINST THE DAY'S INPUT FEEDS AND PRODUCES THE  *
001500*    UPDATED ACCOUNT MASTER AND THE DAILY CONTROL LOG:         *
001600*                                                              *
001700*        1. REGISTER CLIENTS  (BUILD THE IN-CORE CLIENT TABLE) *
001800*        2. LOAD ACCOUNTS     (BUILD THE IN-CORE ACCOUNT TABLE)*
001900*        3. POST TRANSACTIONS (DEPOSIT/WITHDRAW/TRANSFER/PAGO  *
002000*                              A TERCEROS, ONE JOURNAL LINE     *
002100*                              PER REQUEST)                     *
002200*        4. APPLY DAILY RETURNS TO INVESTMENT ACCOUNTS          *
002300*        5. NET-WORTH SUMMARY PER CLIENT, ALL FIGURES IN ARS    *
002400*                                                              *
002500*    CALLS BANK02 (RATE-CONVERT) FOR EVERY CROSS-CURRENCY       *
002600*    AMOUNT AND BANK03 (INV-RETURN) FOR EVERY INVESTMENT        *
002700*    ACCOUNT/RATE-DAY PAIR.                                     *
002800*                                                              *
002810*    THIS IS A SINGLE-DAY, SINGLE-PASS JOB - IT NEVER READS OR   *
002820*    WRITES MORE THAN ONE DAY OF TRANSACTION REQUESTS OR MARKET  *
002830*    RATES PER RUN, AND IT DOES NOT CHECKPOINT MID-STEP. A RUN   *
002840*    THAT ABENDS PARTWAY THROUGH IS RERUN FROM THE TOP AGAINST   *
002850*    THE SAME DAY'S INPUT, NOT RESTARTED FROM A CHECKPOINT.      *
002860*    OPENING BALANCES COME IN ON ACCOUNTS - THIS JOB NEVER        *
002870*    OPENS OR CLOSES AN ACCOUNT ITSELF, AND IT DOES NOT TOUCH     *
002880*    THE ON-LINE WITHDRAWAL/DEPOSIT/TRANSFER PROGRAMS AT ALL.     *
002890*                                                              *
002900***************************************************************
003000*    AMENDMENT HISTORY                                         *
003100*                                                              *
003200*    DATE       INIT  TICKET    DESCRIPTION                    *
003300*    -------    ----  -------   -----------------------------  *
003400*    19/06/2009  JLR  BK-0233   ORIGINAL VERSION. REPLACES THE  *
003500*                              OLD ON-LINE CARD/PIN FRONT END   *
003600*                              WITH AN OVERNIGHT BATCH JOB.      *
003700*    04/11/2009  MGR  BK-0241   ADDED THE ALIAS-UNIQUENESS      *
003800*                              CHECK TO CLIENT REGISTRATION.    *
003900*    04/12/2012  PDV  BK-0289   ADDED STEPS 4 AND 5 - DAILY      *
004000*                              INVESTMENT RETURN AND THE NET-    *
004100*                              WORTH SUMMARY REPORT. ACCOUNT     *
004200*                              RECORD WIDENED FOR ACC-TYPE       *
004300*                              'I' (INVESTMENT).                *
004400*    11/09/1998  PDV  BK-Y2K1  Y2K REVIEW NOTE CARRIED FORWARD   *
004500*                              FROM THE OLD CARD SYSTEM - ALL    *
004600*                              DATE FIELDS IN THIS JOB ARE       *
004700*                              8-DIGIT CCYYMMDD, NO 2-DIGIT      *
004800*                              YEAR FIELDS EXIST HERE.           *
004900*    21/02/2015  RSL  BK-0331   THIRD-PARTY PAYMENT (TYPE 'P')   *
005000*                              NOW REQUIRES MATCHING CURRENCY    *
005100*                              BEFORE THE FUNDS CHECK, PER THE   *
005200*                              REVISED POSTING RULES.            *
005300*    30/07/2018  MGR  BK-0397   WITHDRAWAL FAILURE REASON TEXT   *
005400*                              STANDARDISED TO MATCH THE BRANCH  *
005500*                              STATEMENT WORDING.                *
005600*    14/03/2022  RSL  BK-0455   OUT-OF-RANGE MARKET RATES (NOT   *
005700*                              BETWEEN -0.08000 AND +0.12000)    *
005800*                              NOW SKIP THE WHOLE RATE-DAY AND    *
005900*                              ARE FLAGGED ON THE CONTROL LOG     *
006000*                              INSTEAD OF ABENDING THE STEP.      *
006010*    06/08/2026  MGR  BK-0512   STEP 3 (DEPOSIT/WITHDRAW/TRANSFER/ *
006015*                              PAGO A TERCEROS) NO LONGER STAMPS   *
006020*                              AC-LAST-UPDATE. THAT FIELD BELONGS  *
006025*                              TO STEP 4 ONLY; A STEP-3 POSTING TO *
006030*                              AN INVESTMENT ACCOUNT WAS MAKING IT *
006035*                              LOOK ALREADY CURRENT AND THE DAILY  *
006040*                              RETURN WAS BEING SKIPPED FOR EVERY  *
006045*                              RATE-DAY. ALSO FIXED STEP 4 ITSELF  *
006050*                              SO A SKIPPED (ZERO/NEGATIVE BALANCE)*
006055*                              DAY NO LONGER ADVANCES THE DATE.    *
006060*    10/08/2026  RSL  BK-0517   REJECTED REQUESTS WERE WRITING THE *
006065*                              PRIOR JOURNAL LINE'S CURRENCY -     *
006070*                              JR-CURRENCY NOW CLEARED TO SPACES   *
006075*                              BEFORE EVERY REQUEST IS DISPATCHED. *
006080*                              DROPPED THE UNUSED UPSI-0 RERUN      *
006085*                              SWITCH - NOTHING IN THE JOB EVER      *
006090*                              TESTED IT. BALANCE UPDATES IN STEP 3  *
006091*                              NOW GO THROUGH THE CENT-SALDO/        *
006092*                              CENT-IMPOR WORK AREA LIKE THE OLD     *
006093*                              ON-LINE WITHDRAWAL/DEPOSIT/TRANSFER   *
006094*                              PROGRAMS ALWAYS DID.                 *
006100*    10/08/2026  PDV  BK-0523   ONE-FIELD "WORK AREA" GROUPS LEFT   *
006110*                              OVER FROM BK-0512/BK-0517 REPLACED   *
006120*                              WITH PLAIN 77S, TO MATCH HOW THIS    *
006130*                              SHOP HAS ALWAYS DECLARED A SCALAR    *
006140*                              SWITCH OR COUNTER - NO 01 GROUP      *
006150*                              UNLESS THE FIELD GENUINELY NEEDS     *
006160*                              SUBORDINATE LEVELS OR A REDEFINES.   *
006170*                              SAME CHANGE MADE TO BANK02'S         *
006180*                              CONVERT-WORK-FIELDS AND BANK03'S     *
006190*                              CALC-AREA. NO LOGIC CHANGED.         *
006200*    10/08/2026  PDV  BK-0524   COMMENTARY PASS PER THE QUARTERLY    *
006210*                              MAINTAINABILITY REVIEW - NO LOGIC     *
006220*                              CHANGED. FIELD-LEVEL NOTES ADDED TO   *
006230*                              THE LINKAGE PARAMETER AREAS FOR       *
006240*                              BANK02/BANK03, TO THE RUN-DATE AND    *
006250*                              FILE-STATUS WORKING-STORAGE, AND TO   *
006260*                              THE FILE-CONTROL SELECT CLAUSES, SO   *
006270*                              A NEW HIRE CAN FIND A GIVEN FIELD'S   *
006280*                              PURPOSE WITHOUT TRACING EVERY CALL.   *
006700***************************************************************
006710*    FILES                                                     *
006770*        CLIENTS   - INPUT  - CLIENT REGISTRATION FEED          *
006830*        ACCOUNTS  - INPUT  - ACCOUNT MASTER FEED                *
006890*        TXREQS    - INPUT  - DAILY TRANSACTION REQUEST FEED     *
006950*        RATES     - INPUT  - DAILY MARKET-RATE FEED             *
007010*        ACCTOUT   - OUTPUT - UPDATED ACCOUNT MASTER             *
007070*        JOURNAL   - OUTPUT - POSTING JOURNAL                    *
007130*        INVHIST   - OUTPUT - INVESTMENT RETURN HISTORY          *
007190*        REPORT    - OUTPUT - DAILY CONTROL LOG (PRINT FILE)     *
007191***************************************************************
007192*    TABLE LIMITS                                                *
007193*        CLIENT TABLE   (BNKWTAB) - 2000 ENTRIES                 *
007194*        ACCOUNT TABLE  (BNKWTAB) - 5000 ENTRIES                 *
007196*        NEITHER COUNT IS CHECKED AGAINST THE OCCURS LIMIT BEFORE *
007197*        THE TABLE IS INDEXED - A FEED LARGER THAN THE TABLE IS   *
007198*        NOT EXPECTED IN PRODUCTION VOLUMES.                      *
007199***************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-370.
007500 OBJECT-COMPUTER.   IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007750*    ALIAS-CHARACTER IS THE CLASS TEST USED BY 1130-CHECK-ONE-CHAR
007760*    TO EDIT EACH BYTE OF A PROPOSED CLIENT ALIAS IN TURN - A
007770*    SINGLE CLASS CONDITION HERE REPLACES WHAT WOULD OTHERWISE BE
007780*    A STRING OF 88-LEVELS OR A ONE-OFF PERFORM VARYING.
007800     CLASS ALIAS-CHARACTER IS 'A' THRU 'Z' 'a' THRU 'z'
007900                              '0' THRU '9' '_'.
008200*
008250*---------------------------------------------------------------
008260*    EIGHT SEQUENTIAL FILES, EACH WITH ITS OWN FILE-STATUS BYTE -
008270*    FOUR FEEDS READ ONCE PER RUN, THREE OUTPUTS WRITTEN ONCE,
008280*    AND THE PRINTED CONTROL LOG. NONE OF THEM IS INDEXED OR
008290*    RELATIVE - EVERY LOOK-UP IN THIS JOB IS AGAINST AN IN-CORE
008295*    TABLE, NEVER AGAINST THE FILES THEMSELVES.
008296*---------------------------------------------------------------
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008410*    CLIENT REGISTRATION FEED - STEP 1 INPUT.
008500     SELECT CLIENTS   ASSIGN TO CLIENTS
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS FS-CLI.
008710*    ACCOUNT MASTER, OPENING-OF-DAY COPY - STEP 2 INPUT.
008800     SELECT ACCOUNTS  ASSIGN TO ACCOUNTS
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS FS-ACC.
009010*    DAILY TRANSACTION REQUESTS - STEP 3 INPUT.
009100     SELECT TXREQS    ASSIGN TO TXREQS
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS FS-TXQ.
009310*    DAILY MARKET RATES, ONE ROW PER RATE-DAY - STEP 4 INPUT.
009400     SELECT RATES     ASSIGN TO RATES
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS FS-RAT.
009610*    ACCOUNT MASTER, END-OF-DAY COPY - STEP 6 OUTPUT.
009700     SELECT ACCTOUT   ASSIGN TO ACCTOUT
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS IS FS-OUT.
009910*    POSTING JOURNAL, ONE RECORD PER REQUEST - STEP 3 OUTPUT.
010000     SELECT JOURNAL   ASSIGN TO JOURNAL
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS IS FS-JRN.
010210*    INVESTMENT RETURN HISTORY - STEP 4 OUTPUT.
010300     SELECT INVHIST   ASSIGN TO INVHIST
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS FS-INV.
010510*    PRINTED DAILY CONTROL LOG - WRITTEN THROUGHOUT THE RUN.
010600     SELECT REPORT    ASSIGN TO REPORT
010700            ORGANIZATION IS LINE SEQUENTIAL
010800            FILE STATUS IS FS-RPT.
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*
011210*    INPUT MASTER - ONE RECORD PER CLIENT REGISTERED WITH THE
011220*    BANK. LAYOUT IS THE SAME COPYBOOK SHARED WITH THE OLD
011230*    ON-LINE REGISTRATION SCREENS.
011300 FD  CLIENTS
011400     LABEL RECORD STANDARD.
011500     COPY BNKWCLI.
011600*
011610*    INPUT MASTER - ONE RECORD PER ACCOUNT, OPENING BALANCE AS
011620*    OF THE LOAD DATE. AN ACCOUNT'S OWNER MUST APPEAR ON THE
011630*    CLIENTS FILE ABOVE OR IT IS REJECTED IN 2100.
011700 FD  ACCOUNTS
011800     LABEL RECORD STANDARD.
011900     COPY BNKWACC.
012000*
012010*    INPUT - ONE TRANSACTION REQUEST PER RECORD, IN THE ORDER
012020*    THE BRANCHES SUBMITTED THEM. NOT SORTED BY ACCOUNT OR BY
012030*    REQUEST TYPE.
012100 FD  TXREQS
012200     LABEL RECORD STANDARD.
012300     COPY BNKWTXQ.
012400*
012410*    INPUT - ONE RATE RECORD PER MARKET DAY, READ AND APPLIED IN
012420*    THE ORDER THEY ARRIVE ON THE FILE (ASCENDING DATE).
012500 FD  RATES
012600     LABEL RECORD STANDARD.
012700     COPY BNKWRAT.
012800*
012810*    OUTPUT MASTER - THE SAME ACCOUNT TABLE WRITTEN BACK OUT
012820*    AFTER STEPS 3 AND 4 HAVE POSTED EVERY BALANCE CHANGE FOR
012830*    THE DAY. BECOMES TOMORROW'S ACCOUNTS INPUT.
012900 FD  ACCTOUT
013000     LABEL RECORD STANDARD.
013010*    LAID OUT BY HAND RATHER THAN COPYBOOK - THIS IS THE ONE
013020*    OUTPUT WHOSE FIELD ORDER MUST NEVER DRIFT FROM BNKWACC'S,
013030*    SINCE TOMORROW'S RUN READS IT BACK IN AS ITS ACCOUNTS FEED.
013100 01  ACCTOUT-REG.
013150*    SAME KEY AS AC-ID IN THE IN-CORE TABLE.
013200     05  ACO-ID                      PIC 9(05).
013250*    SAME KEY AS AC-OWNER-ID - THE OWNING CLIENT.
013300     05  ACO-OWNER-ID                PIC 9(05).
013350*    'S'=SAVINGS 'C'=CREDIT 'I'=INVESTMENT, UNCHANGED FROM INPUT.
013400     05  ACO-TYPE                    PIC X(01).
013450*    ARS/USD/EUR, UNCHANGED FROM INPUT.
013500     05  ACO-CURRENCY                PIC X(03).
013550*    AS UPDATED BY STEPS 3 AND 4.
013600     05  ACO-BALANCE                 PIC S9(13)V99.
013650*    CREDIT-TYPE ACCOUNTS ONLY; ZERO ON OTHER TYPES.
013700     05  ACO-CREDIT-LIMIT            PIC 9(13)V99.
013750*    SET ONLY BY STEP 4 - SEE 4100-APPLY-RATE-TO-ACCOUNTS.
013800     05  ACO-LAST-UPDATE             PIC 9(08).
013900     05  FILLER                      PIC X(01).
014000*
014010*    OUTPUT - ONE RECORD PER REQUEST POSTED IN STEP 3, SETTLED
014020*    OR FAILED. THIS IS THE ONLY PERMANENT RECORD OF WHY A
014030*    REQUEST WAS REJECTED - THE CONTROL LOG LINE IS NOT KEPT.
014100 FD  JOURNAL
014200     LABEL RECORD STANDARD.
014300     COPY BNKWJRN.
014400*
014410*    OUTPUT - ONE RECORD PER ACCOUNT PER RATE-DAY ACTUALLY
014420*    COMPOUNDED IN STEP 4. AN ACCOUNT SKIPPED BECAUSE ITS
014430*    BALANCE WAS ZERO OR NEGATIVE GETS NO RECORD HERE AT ALL.
014500 FD  INVHIST
014600     LABEL RECORD STANDARD.
014700     COPY BNKWINV.
014800*
014810*    OUTPUT - THE PRINTED CONTROL LOG. ONE PHYSICAL RECORD LAYOUT
014820*    SERVES EVERY LINE TYPE BELOW (HEADER, REJECT, TOTALS,
014830*    POSTING, INVESTMENT, SUMMARY) - EACH ONE IS ITS OWN 01-LEVEL
014840*    REDEFINITION-BY-CONVENTION, MOVED INTO REPORT-REC ON WRITE.
014900 FD  REPORT
015000     LABEL RECORD STANDARD.
015100 01  REPORT-REC                      PIC X(132).
015200*
015300 WORKING-STORAGE SECTION.
015310*
015312*    THE CLIENT AND ACCOUNT TABLES LIVE IN THIS COPYBOOK, NOT
015314*    INLINE HERE, SO BANK01 AND ANY FUTURE REPORT PROGRAM SHARE
015316*    ONE DEFINITION OF CL-ENTRY/AC-ENTRY RATHER THAN TWO DRIFTING
015318*    COPIES OF THE SAME 01-LEVELS.
015320 COPY BNKWTAB.
015330*
015340*---------------------------------------------------------------
015350*    FILE STATUS BYTES - ONE 77 PER SELECT CLAUSE, THE WAY THIS
015360*    SHOP HAS DECLARED THEM SINCE THE FIRST CARD-SYSTEM RELEASE.
015370*    EVERY OPEN IS TESTED AGAINST ITS OWN BYTE BEFORE THE STEP
015380*    GOES ANY FURTHER.
015390*---------------------------------------------------------------
015400 77  FS-CLI                          PIC X(02).
015410     88  FS-CLI-OK                       VALUE '00'.
015420     88  FS-CLI-EOF                      VALUE '10'.
015430 77  FS-ACC                          PIC X(02).
015440     88  FS-ACC-OK                       VALUE '00'.
015450     88  FS-ACC-EOF                      VALUE '10'.
015460 77  FS-TXQ                          PIC X(02).
015470     88  FS-TXQ-OK                       VALUE '00'.
015480     88  FS-TXQ-EOF                      VALUE '10'.
015490 77  FS-RAT                          PIC X(02).
015500     88  FS-RAT-OK                       VALUE '00'.
015510     88  FS-RAT-EOF                      VALUE '10'.
015515*    ACCTOUT, JOURNAL, INVHIST AND REPORT ARE ALL OUTPUT-ONLY, SO
015517*    NONE OF THEM CARRIES AN EOF 88 - THIS SHOP ONLY TESTS FOR
015518*    END-OF-FILE ON A FILE IT IS ACTUALLY READING.
015520 77  FS-OUT                          PIC X(02).
015530     88  FS-OUT-OK                       VALUE '00'.
015540 77  FS-JRN                          PIC X(02).
015550     88  FS-JRN-OK                       VALUE '00'.
015560 77  FS-INV                          PIC X(02).
015570     88  FS-INV-OK                       VALUE '00'.
015580 77  FS-RPT                          PIC X(02).
015590     88  FS-RPT-OK                       VALUE '00'.
015600*
015601*---------------------------------------------------------------
015602*    ABEND MESSAGE AREA - 9990-ABEND MOVES ONE LINE HERE BEFORE
015603*    DISPLAYING IT, SPLIT BY CHECKERR-X INTO THE STEP NAME AND
015604*    THE PARAGRAPH NUMBER SO THE OPERATOR CAN SEE AT A GLANCE
015605*    WHICH OPEN OR WRITE BLEW UP WITHOUT READING THE DUMP.
015606*---------------------------------------------------------------
015610 01  CHECKERR                        PIC X(24).
015620 01  CHECKERR-X REDEFINES CHECKERR.
015630     05  CHECKERR-STEP               PIC X(17).
015640     05  CHECKERR-PARA               PIC X(07).
015650*
015660*---------------------------------------------------------------
015670*    RUN DATE - ACCEPTED AS A 6-DIGIT YYMMDD AND WINDOWED OUT TO
015680*    AN 8-DIGIT CCYYMMDD FIELD BY 0100-INITIALIZE. KEPT AS A
015690*    GROUP, NOT A 77, BECAUSE THE REDEFINES NEEDS BOTH THE
015700*    SUB-FIELD AND THE COMBINED-FIELD VIEWS OF THE SAME BYTES.
015710*---------------------------------------------------------------
015720 01  RUN-DATE-AREA.
015722*    AS ACCEPTED FROM THE OPERATING SYSTEM CLOCK, TWO DIGITS ONLY.
015724*    NEVER MOVED ANYWHERE EXCEPT INTO RUN-DATE-6-X BELOW.
015730     05  RUN-DATE-6                  PIC 9(06).
015732*    SAME SIX BYTES, VIEWED AS YY/MM/DD SO 0100-INITIALIZE CAN
015734*    WINDOW THE CENTURY ONTO RUN-DT-YY WITHOUT ANY ARITHMETIC.
015740     05  RUN-DATE-6-X REDEFINES RUN-DATE-6.
015750         10  RUN-DT-YY               PIC 9(02).
015760         10  RUN-DT-MM               PIC 9(02).
015770         10  RUN-DT-DD               PIC 9(02).
015772*    THE WINDOWED, 4-DIGIT-CENTURY RESULT - THIS IS THE FORM
015774*    CARRIED FORWARD TO EVERY OTHER PARAGRAPH IN THE PROGRAM.
015780     05  RUN-DATE-8.
015790         10  RUN-D8-CC               PIC 9(02).
015800         10  RUN-D8-YY               PIC 9(02).
015810         10  RUN-D8-MM               PIC 9(02).
015820         10  RUN-D8-DD               PIC 9(02).
015822*    THE SAME EIGHT BYTES AS ONE NUMERIC FIELD, FOR COMPARISON
015824*    AGAINST AC-LAST-UPDATE AND MR-DATE IN STEP 4.
015830     05  RUN-DATE REDEFINES RUN-DATE-8
015840                                     PIC 9(08).
015850     05  FILLER                      PIC X(01).
015860*
015870*---------------------------------------------------------------
015880*    RUN COUNTERS - ONE 77 PER COUNT, COMP FOR SPEED SINCE EVERY
015890*    ONE OF THESE IS BUMPED ONCE PER INPUT RECORD ALL DAY LONG.
015900*---------------------------------------------------------------
015910 77  ACCEPTED-CLIENTS                PIC 9(05) COMP VALUE ZERO.
015920 77  REJECTED-CLIENTS                PIC 9(05) COMP VALUE ZERO.
015930 77  ACCEPTED-ACCOUNTS               PIC 9(05) COMP VALUE ZERO.
015940 77  REJECTED-ACCOUNTS               PIC 9(05) COMP VALUE ZERO.
015945*    SETTLED/FAILED COUNT THE TRANSACTION REQUESTS IN STEP 3;
015946*    JOURNAL-SEQ IS THE ONE-UP NUMBER STAMPED ON EVERY JOURNAL
015947*    RECORD REGARDLESS OF WHETHER THE REQUEST SETTLED OR FAILED.
015950 77  SETTLED-COUNT                   PIC 9(07) COMP VALUE ZERO.
015960 77  FAILED-COUNT                    PIC 9(07) COMP VALUE ZERO.
015970 77  JOURNAL-SEQ                     PIC 9(07) COMP VALUE ZERO.
015980 77  RATE-DAY-COUNT                  PIC 9(05) COMP VALUE ZERO.
015990 77  SKIPPED-RATE-DAYS               PIC 9(05) COMP VALUE ZERO.
015995*    CLIENT-SUB/ACCOUNT-SUB DRIVE THE LOAD LOOPS IN STEPS 1 AND 2
015996*    ONLY - STEP 3'S ACCOUNT LOOK-UP USES ITS OWN SUBSCRIPTS BELOW
015997*    SO A TRANSFER'S TWO LOOK-UPS NEVER CLOBBER ONE ANOTHER.
016000 77  CLIENT-SUB                      PIC 9(05) COMP VALUE ZERO.
016010 77  ACCOUNT-SUB                     PIC 9(05) COMP VALUE ZERO.
016020*
016030*---------------------------------------------------------------
016040*    SECTION-2 CURRENCY TOTALS - ACCUMULATED AS EACH SETTLED
016050*    REQUEST IS WRITTEN, PRINTED BY 3990 AT THE FOOT OF THE
016060*    POSTING SECTION OF THE CONTROL LOG. EACH TOTAL IS KEPT IN
016062*    THE JOURNAL'S OWN CURRENCY - THIS BLOCK DOES NOT CONVERT, SO
016064*    THE THREE FIGURES ARE NOT ADDABLE TO ONE ANOTHER. SECTION 4'S
016066*    GRAND TOTALS BELOW ARE THE ONES EXPRESSED ALL IN ARS.
016070*---------------------------------------------------------------
016080 77  SETTLED-AMT-ARS                 PIC S9(15)V99 VALUE ZERO.
016090 77  SETTLED-AMT-USD                 PIC S9(15)V99 VALUE ZERO.
016100 77  SETTLED-AMT-EUR                 PIC S9(15)V99 VALUE ZERO.
016110*
016120*---------------------------------------------------------------
016130*    SECTION-4 GRAND TOTALS - SEE 5900-GRAND-TOTALS.
016140*---------------------------------------------------------------
016150 77  GRAND-ASSETS                    PIC S9(15)V99 VALUE ZERO.
016160 77  GRAND-DEBTS                     PIC S9(15)V99 VALUE ZERO.
016170 77  GRAND-NET-WORTH                 PIC S9(15)V99 VALUE ZERO.
016180 77  GRAND-CLIENT-COUNT              PIC 9(05) COMP VALUE ZERO.
016190*
016200*---------------------------------------------------------------
016205*    ALIAS VALIDATION WORK AREA - SCRATCH FIELDS FOR 1110/1120/
016207*    1130 (FORMAT CHECK) AND 1200/1210 (DUPLICATE CHECK). NONE
016208*    OF THIS SURVIVES PAST THE CLIENT THAT IS CURRENTLY BEING
016209*    EDITED - EACH NEW CLIENT RECORD RESETS IT FROM SCRATCH.
016220*---------------------------------------------------------------
016230 77  ALIAS-LEN                       PIC 9(02) COMP VALUE ZERO.
016240 77  ALIAS-CHAR-SUB                  PIC 9(02) COMP VALUE ZERO.
016250 77  ALIAS-FORMAT-OK                 PIC X(01).
016260     88  ALIAS-IS-FORMAT-OK              VALUE 'Y'.
016270 77  ALIAS-ONE-CHAR                  PIC X(01).
016280 77  ALIAS-DUP-FLAG                  PIC X(01).
016290     88  ALIAS-IS-DUPLICATE              VALUE 'Y'.
016300 77  REJECT-REASON                   PIC X(30).
016310*
016320*---------------------------------------------------------------
016322*    ACCOUNT LOAD WORK AREA - ONE FLAG, SET BY 2110-FIND-OWNER,
016324*    TESTED ONCE BY 2100-VALIDATE-ACCOUNT AND NOT CARRIED ANY
016326*    FURTHER - PHASE 2 NEEDS NOTHING ELSE ON THE WAY IN.
016340*---------------------------------------------------------------
016350 77  OWNER-FOUND-FLAG                PIC X(01).
016360     88  OWNER-WAS-FOUND                 VALUE 'Y'.
016370*
016380*---------------------------------------------------------------
016382*    TRANSACTION POSTING WORK AREA - 3700'S FOUND-FLAG/FOUND-SUB
016384*    PAIR IS GENERIC AND GETS COPIED INTO TARGET-FOUND-FLAG/
016386*    TARGET-SUB OR SOURCE-FOUND-FLAG/SOURCE-SUB RIGHT AFTER EACH
016388*    CALL, SO A TRANSFER'S TWO LOOK-UPS CANNOT OVERWRITE EACH
016389*    OTHER'S RESULT BEFORE BOTH HAVE BEEN TESTED.
016400*---------------------------------------------------------------
016405*    SEARCH-FOR-ACCT IS SEEDED BY EACH POSTING PARAGRAPH BEFORE
016406*    EVERY CALL TO 3700-FIND-ACCOUNT - SEE 3100 THROUGH 3600.
016410 77  SEARCH-FOR-ACCT                 PIC 9(05).
016420 77  FOUND-FLAG                      PIC X(01).
016430     88  WAS-FOUND                       VALUE 'Y'.
016440 77  FOUND-SUB                       PIC 9(05) COMP VALUE ZERO.
016450 77  SOURCE-FOUND-FLAG               PIC X(01).
016460     88  SOURCE-WAS-FOUND                VALUE 'Y'.
016470 77  TARGET-FOUND-FLAG               PIC X(01).
016480     88  TARGET-WAS-FOUND                VALUE 'Y'.
016490 77  SOURCE-SUB                      PIC 9(05) COMP VALUE ZERO.
016500 77  TARGET-SUB                      PIC 9(05) COMP VALUE ZERO.
016510 77  DEBIT-OK-FLAG                   PIC X(01).
016520     88  DEBIT-WAS-OK                    VALUE 'Y'.
016530*
016531*---------------------------------------------------------------
016532*    CURRENCY-CONVERSION PARAMETER AREA - CALL INTERFACE TO
016533*    BANK02. CONV-CCY-KEY REDEFINES THE FROM/TO PAIR AS ONE
016534*    6-BYTE FIELD SO BANK02 CAN SEARCH ITS RATE TABLE ON A
016535*    SINGLE COMPARE RATHER THAN TWO.
016536*---------------------------------------------------------------
016540 01  CONVERT-PARM-AREA.
016545*    SET BY THE CALLER BEFORE EVERY CALL - BANK02 NEVER DEFAULTS
016547*    A MISSING CURRENCY TO ANYTHING.
016550     05  CONV-CCY-GROUP.
016560         10  CONV-FROM-CCY           PIC X(03).
016570         10  CONV-TO-CCY             PIC X(03).
016580     05  CONV-CCY-KEY REDEFINES CONV-CCY-GROUP
016590                                     PIC X(06).
016595*    AMOUNT IN CONV-FROM-CCY, SET BY THE CALLER.
016600     05  CONV-AMOUNT-IN              PIC S9(13)V99.
016605*    AMOUNT IN CONV-TO-CCY, RETURNED BY BANK02. ZERO WHEN
016607*    CONV-BAD-PAIR COMES BACK.
016610     05  CONV-AMOUNT-OUT             PIC S9(13)V99.
016620     05  CONV-RETURN-CODE            PIC X(01).
016630         88  CONV-OK                     VALUE '0'.
016640         88  CONV-BAD-PAIR               VALUE '1'.
016645*    THE CALLER NEVER TESTS CONV-BAD-PAIR FOR THE RATE TABLE'S
016646*    SAME-CURRENCY ROWS - BANK02 SHORT-CIRCUITS THOSE BEFORE THE
016647*    TABLE IS EVEN SEARCHED. SEE BANK02'S 0000-START.
016650     05  FILLER                      PIC X(01).
016660*
016670*---------------------------------------------------------------
016680*    CENTS WORK AREA - BALANCE UPDATES ARE RUN THROUGH AN
016690*    INTEGER-CENTS ACCUMULATOR BEFORE BEING WRITTEN BACK TO
016700*    AC-BALANCE, THE SAME WAY THIS SHOP HAS ALWAYS POSTED
016710*    MOVEMENTS - SEE CENT-SALDO-USER/CENT-IMPOR-USER IN THE
016720*    OLD ON-LINE WITHDRAWAL/DEPOSIT/TRANSFER PROGRAMS. KEPT AS
016730*    BARE 77S, NOT BURIED IN A GROUP, LIKE THOSE FIELDS WERE.
016740*---------------------------------------------------------------
016750 77  CENT-SALDO                      PIC S9(15).
016760 77  CENT-IMPOR                      PIC S9(15).
016765*    BOTH UNSIGNED TO 13 WHOLE DIGITS PLUS 2 IMPLIED DECIMALS IN
016766*    CENTS - S9(15) NEVER OVERFLOWS AN AC-BALANCE AT ITS OWN WIDTH.
016770*
016780*---------------------------------------------------------------
016790*    INVESTMENT-RETURN WORK AREA - PARAMETER AREA FOR BANK03
016800*---------------------------------------------------------------
016810 01  RETURN-PARM-AREA.
016812*    SET BY 4100 FROM AC-BALANCE BEFORE EVERY CALL.
016813*    SAME S9(13)V99 WIDTH AS AC-BALANCE ITSELF - NO TRUNCATION RISK
016814*    CROSSING THE CALL BOUNDARY INTO BANK03.
016820     05  RTN-OLD-BALANCE             PIC S9(13)V99.
016822*    TODAY'S MARKET RATE, SET BY 4100 FROM MR-RATE.
016830     05  RTN-RATE                    PIC S9V9(05)
016840                                     SIGN IS LEADING SEPARATE.
016842*    RETURNED BY BANK03 - EQUALS RTN-OLD-BALANCE UNCHANGED WHEN
016844*    RTN-APPLIED-FLAG COMES BACK 'N'.
016850     05  RTN-NEW-BALANCE             PIC S9(13)V99.
016852*    RTN-NEW-BALANCE MINUS RTN-OLD-BALANCE, RETURNED BY BANK03.
016860     05  RTN-PROFIT                  PIC S9(13)V99
016870                                     SIGN IS LEADING SEPARATE.
016880     05  RTN-APPLIED-FLAG            PIC X(01).
016890         88  RTN-WAS-APPLIED             VALUE 'Y'.
016900     05  FILLER                      PIC X(01).
016910*
016920 77  RATE-IN-RANGE-FLAG              PIC X(01).
016930     88  RATE-IS-IN-RANGE                VALUE 'Y'.
016940*
016950*---------------------------------------------------------------
016955*    NET-WORTH SUMMARY WORK AREA - RESET TO ZERO BY 5100-START
016957*    FOR EACH CLIENT IN TURN, ACCUMULATED BY 5110-SCAN-CLIENT-
016958*    ACCOUNTS, THEN ROLLED INTO THE GRAND TOTALS BY 5150 BEFORE
016959*    THE NEXT CLIENT'S BLOCK BEGINS.
016970*---------------------------------------------------------------
016980 77  CLIENT-ASSETS                   PIC S9(15)V99.
016990 77  CLIENT-DEBTS                    PIC S9(15)V99.
017000 77  CLIENT-NET-WORTH                PIC S9(15)V99.
017010*
017020*---------------------------------------------------------------
017030*    PRINT-LINE LAYOUTS FOR THE DAILY CONTROL LOG. ONE 01-LEVEL
017031*    PER LINE TYPE, ALL BUILT TO THE SAME 132-BYTE REPORT-REC
017032*    WIDTH AND MOVED INTO IT JUST BEFORE EACH WRITE.
017040*---------------------------------------------------------------
017050 01  HDR-LINE.
017051*    SECTION BANNER / RUN-HEADER LINE. WRITTEN ONCE, BY 0100-START,
017052*    BEFORE ANY OTHER LINE ON THE CONTROL LOG.
017060     05  FILLER                      PIC X(04) VALUE SPACES.
017070     05  HDR-TEXT                    PIC X(128) VALUE SPACES.
017080*
017081*    SHARED EDITED-AMOUNT SCRATCH FIELD FOR THE NET-WORTH BLOCK
017082*    IN 5200 - NOT PART OF ANY PRINT-LINE GROUP ITSELF. MOVED INTO
017083*    SL-TEXT VIA STRING RATHER THAN KEPT AS ITS OWN PRINT LINE,
017084*    SINCE 5200 BUILDS EACH SUMMARY LINE FROM MIXED LITERAL AND
017085*    EDITED-NUMERIC TEXT.
017090 01  EDIT-AMOUNT-15                  PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
017100*
017110 01  REJECT-LINE.
017111*    ONE LINE PER REJECTED CLIENT, ACCOUNT OR RATE-DAY. ALSO
017112*    DOUBLES AS THE SECTION-1 BANNER LINE, WITH RJ-REASON CARRYING
017113*    THE HEADING TEXT AND RJ-KIND/RJ-ID LEFT BLANK - SEE 1000-START.
017120     05  FILLER                      PIC X(04) VALUE SPACES.
017125*    'CLIENT', 'ACCOUNT' OR 'RATE-DAY' - NEVER VALIDATED AS AN
017126*    88-LEVEL SET SINCE IT IS ONLY EVER PRINTED, NEVER TESTED.
017130     05  RJ-KIND                     PIC X(10).
017140     05  FILLER                      PIC X(01) VALUE SPACES.
017150     05  RJ-ID                       PIC ZZZZ9.
017160     05  FILLER                      PIC X(01) VALUE SPACES.
017170     05  RJ-REASON                   PIC X(30).
017180     05  FILLER                      PIC X(81) VALUE SPACES.
017190*
017200 01  TOTALS-LINE.
017201*    GENERIC LABEL/VALUE CONTROL-TOTAL LINE, REUSED AT EVERY
017202*    CONTROL BREAK IN THE RUN.
017210     05  FILLER                      PIC X(04) VALUE SPACES.
017213*    HOLDS BOTH A PLAIN COUNT (E.G. 'CLIENTS ACCEPTED') AND A
017214*    CURRENCY LABEL (E.G. 'TOTAL SETTLED - ARS') - TL-VALUE BELOW
017215*    IS EDITED THE SAME WAY REGARDLESS OF WHICH KIND IT IS.
017220     05  TL-LABEL                    PIC X(40).
017230     05  TL-VALUE                    PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
017240     05  FILLER                      PIC X(66) VALUE SPACES.
017250*
017260 01  POSTING-LINE.
017261*    ONE LINE PER TRANSACTION WRITTEN BY 3900 - PL-STATUS SHOWS
017262*    'SETTLED' OR 'FAILED', PL-REASON IS BLANK ON A SETTLED LINE.
017270     05  FILLER                      PIC X(02) VALUE SPACES.
017280     05  PL-SEQ                      PIC ZZZZZZ9.
017290     05  FILLER                      PIC X(01) VALUE SPACES.
017295*    'D'=DEPOSIT 'W'=WITHDRAW 'T'=TRANSFER 'P'=PAGO A TERCEROS,
017296*    COPIED STRAIGHT FROM RQ-TYPE ON THE REQUEST.
017300     05  PL-TYPE                     PIC X(01).
017310     05  FILLER                      PIC X(01) VALUE SPACES.
017320     05  PL-STATUS                   PIC X(08).
017330     05  FILLER                      PIC X(01) VALUE SPACES.
017335*    BLANK ON A DEPOSIT - THERE IS NO SOURCE ACCOUNT TO SHOW.
017340     05  PL-SOURCE                   PIC ZZZZ9.
017350     05  FILLER                      PIC X(01) VALUE SPACES.
017360     05  PL-TARGET                   PIC ZZZZ9.
017370     05  FILLER                      PIC X(01) VALUE SPACES.
017380     05  PL-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
017390     05  FILLER                      PIC X(01) VALUE SPACES.
017400     05  PL-CURRENCY                 PIC X(03).
017410     05  FILLER                      PIC X(01) VALUE SPACES.
017420     05  PL-REASON                   PIC X(30).
017430     05  FILLER                      PIC X(44) VALUE SPACES.
017440*
017450 01  INVEST-LINE.
017451*    ONE LINE PER INVESTMENT ACCOUNT, WRITTEN BY 4910 AFTER
017452*    STEP 4 HAS FINISHED COMPOUNDING EVERY RATE-DAY.
017460     05  FILLER                      PIC X(04) VALUE SPACES.
017470     05  IL-ACCT                     PIC ZZZZ9.
017480     05  FILLER                      PIC X(01) VALUE SPACES.
017490     05  IL-BALANCE                  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
017500     05  FILLER                      PIC X(01) VALUE SPACES.
017505*    SUM OF EVERY RTN-PROFIT POSTED TO THIS ACCOUNT ACROSS ALL
017506*    RATE-DAYS IN THE RUN, NOT JUST TODAY'S LAST ONE.
017510     05  IL-TOTAL-RETURN             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
017520     05  FILLER                      PIC X(01) VALUE SPACES.
017525*    IL-BULL-DAYS + IL-BEAR-DAYS CAN BE LESS THAN IL-HIST-COUNT -
017526*    A RATE-DAY WITH EXACTLY ZERO PROFIT INCREMENTS NEITHER.
017530     05  IL-BULL-DAYS                PIC ZZZZ9.
017540     05  FILLER                      PIC X(01) VALUE SPACES.
017550     05  IL-BEAR-DAYS                PIC ZZZZ9.
017560     05  FILLER                      PIC X(01) VALUE SPACES.
017565*    COUNTS ONLY THE RATE-DAYS ACTUALLY COMPOUNDED - A DAY SKIPPED
017566*    BECAUSE THE BALANCE WAS ZERO OR NEGATIVE IS NOT COUNTED HERE.
017570     05  IL-HIST-COUNT               PIC ZZZZ9.
017580     05  FILLER                      PIC X(63) VALUE SPACES.
017590*
017600 01  SUMMARY-LINE.
017601*    FREE-TEXT LINE - SECTION BANNERS AND THE "RESUMEN DE
017602*    PATRIMONIO" BLOCK IN 5200 BOTH BUILD THEIR TEXT INTO
017603*    SL-TEXT VIA STRING BEFORE THE WRITE.
017610     05  FILLER                      PIC X(04) VALUE SPACES.
017615*    80 BYTES IS WIDE ENOUGH FOR THE LONGEST BANNER OR STRING'D
017616*    SUMMARY TEXT THIS PROGRAM BUILDS - NARROWER THAN HDR-TEXT
017617*    BECAUSE THE HEADER LINE ALONE NEEDS THE FULL WIDTH.
017620     05  SL-TEXT                     PIC X(80).
017630     05  FILLER                      PIC X(48) VALUE SPACES.
017640*
036700 PROCEDURE DIVISION.
036800*
036810*---------------------------------------------------------------
036820*    0000 - MAIN LINE. THE SIX PHASES RUN IN ONE PASS, IN THE
036830*    FIXED ORDER BELOW, AND NEVER OUT OF SEQUENCE - PHASE 3
036840*    (POSTING) DEPENDS ON PHASE 2'S IN-CORE ACCOUNT TABLE BEING
036850*    COMPLETE, AND PHASE 5 (NET WORTH) DEPENDS ON PHASE 4'S
036860*    RETURNS HAVING ALREADY BEEN COMPOUNDED INTO THE BALANCES.
036870*    THERE IS NO RESTART LOGIC - A FAILED RUN IS RE-SUBMITTED
036880*    FROM THE TOP AGAINST THE SAME DAY'S INPUT.
036890*---------------------------------------------------------------
036900 0000-MAIN SECTION.
037000 0000-START.
037100     PERFORM 0100-INITIALIZE       THRU 0100-EXIT.
037200     PERFORM 1000-REGISTER-CLIENTS THRU 1000-EXIT.
037300     PERFORM 2000-LOAD-ACCOUNTS    THRU 2000-EXIT.
037400     PERFORM 2900-WRITE-LOAD-TOTALS THRU 2900-EXIT.
037500     PERFORM 3000-POST-TRANSACTIONS THRU 3000-EXIT.
037600     PERFORM 3990-WRITE-POSTING-TOTALS THRU 3990-EXIT.
037700     PERFORM 4000-APPLY-RETURNS   THRU 4000-EXIT.
037800     PERFORM 4900-INVESTMENT-STATISTICS THRU 4900-EXIT.
037900     PERFORM 5000-NET-WORTH-SUMMARY THRU 5000-EXIT.
038000     PERFORM 6000-WRITE-ACCOUNT-MASTER THRU 6000-EXIT.
038100     PERFORM 9000-TERMINATE       THRU 9000-EXIT.
038200     STOP RUN.
038300 0000-EXIT.
038400     EXIT.
038500*
038600*---------------------------------------------------------------
038610*    0100 - OPEN THE CONTROL LOG, ZERO THE COUNTERS.
038620*    THE RUN DATE IS ACCEPTED ONCE HERE AND CARRIED IN
038630*    RUN-DATE-8 FOR THE REST OF THE STEP - NOTHING DOWNSTREAM
038640*    RE-ACCEPTS THE CLOCK, SO A JOB THAT RUNS PAST MIDNIGHT
038650*    STILL CLOSES OUT UNDER THE DAY IT STARTED.
038800*---------------------------------------------------------------
038900 0100-INITIALIZE SECTION.
039000 0100-START.
039100     ACCEPT RUN-DATE-6 FROM DATE.
039110*    Y2K WINDOWING - A YEAR OF 50 OR ABOVE IS TAKEN AS 19xx,
039120*    BELOW 50 AS 20xx. SAME RULE THE CARD SYSTEM USED.
039130     IF RUN-DT-YY < 50
039140         MOVE 20 TO RUN-D8-CC
039150     ELSE
039160         MOVE 19 TO RUN-D8-CC
039170     END-IF.
039180     MOVE RUN-DT-YY TO RUN-D8-YY.
039190     MOVE RUN-DT-MM TO RUN-D8-MM.
039195     MOVE RUN-DT-DD TO RUN-D8-DD.
039200     OPEN OUTPUT REPORT.
039300     IF NOT FS-RPT-OK
039400         MOVE 'OPEN REPORT      0100' TO CHECKERR
039500         GO TO 9990-ABEND
039600     END-IF.
039700     MOVE SPACES TO HDR-LINE.
039800     MOVE 'UNIZARBANK - DAILY MULTI-CURRENCY BATCH - CONTROL LOG'
039900             TO HDR-TEXT.
040000     WRITE REPORT-REC FROM HDR-LINE.
040050*    EVERY COUNTER AND ACCUMULATOR IN THE PROGRAM IS ZEROED HERE,
040060*    ONCE, BEFORE STEP 1 OPENS A SINGLE FILE - NOTHING DOWNSTREAM
040070*    EVER RE-ZEROES A RUN TOTAL ON ITS OWN.
040100     MOVE ZERO TO ACCEPTED-CLIENTS REJECTED-CLIENTS
040200                  ACCEPTED-ACCOUNTS REJECTED-ACCOUNTS
040300                  SETTLED-COUNT FAILED-COUNT JOURNAL-SEQ
040400                  RATE-DAY-COUNT SKIPPED-RATE-DAYS
040500                  CL-COUNT AC-COUNT.
040600     MOVE ZERO TO SETTLED-AMT-ARS SETTLED-AMT-USD SETTLED-AMT-EUR.
040700     MOVE ZERO TO GRAND-ASSETS GRAND-DEBTS GRAND-NET-WORTH
040800                  GRAND-CLIENT-COUNT.
040900 0100-EXIT.
041000     EXIT.
041100*
041200*---------------------------------------------------------------
041300*    1000 - PHASE 1 - CLIENT REGISTRATION
041310*    BUILDS THE IN-CORE CLIENT TABLE FOR THE REST OF THE RUN.
041320*    A CLIENT WHO FAILS 1100'S EDITS IS COUNTED AND WRITTEN TO
041330*    THE REJECT LINE BUT THE RUN CONTINUES - A BAD CLIENT RECORD
041340*    NEVER ABENDS THE STEP, IT ONLY KEEPS THAT CLIENT OUT OF THE
041350*    TABLE PHASE 2 AND PHASE 5 LATER DEPEND ON.
041400*---------------------------------------------------------------
041500 1000-REGISTER-CLIENTS SECTION.
041600 1000-START.
041700     OPEN INPUT CLIENTS.
041800     IF NOT FS-CLI-OK
041900         MOVE 'OPEN CLIENTS     1000' TO CHECKERR
042000         GO TO 9990-ABEND
042100     END-IF.
042150*    SECTION-1 BANNER IS WRITTEN THROUGH REJECT-LINE'S RJ-REASON
042160*    FIELD - IT IS WIDE ENOUGH FOR THE HEADING AND A SEPARATE
042170*    BANNER LAYOUT WAS NOT WORTH ADDING JUST FOR THIS ONE LINE.
042200     MOVE SPACES TO REJECT-LINE.
042300     MOVE 'SECTION 1 - CLIENT REGISTRATION' TO RJ-REASON.
042400     WRITE REPORT-REC FROM REJECT-LINE.
042500     GO TO 1010-READ-CLIENT.
042600*
042700 1010-READ-CLIENT.
042750*    READ/PERFORM/LOOP - THE SAME READ-AND-DISPATCH SHAPE USED
042760*    BY EVERY SEQUENTIAL-FILE PHASE IN THIS PROGRAM (1010, 2010,
042770*    3010, 4010) - READ ONE RECORD, PERFORM ITS VALIDATE/POST
042780*    PARAGRAPH, LOOP BACK FOR THE NEXT, FALL OUT ON AT END.
042800     READ CLIENTS
042900         AT END
043000             GO TO 1000-EOF
044000     END-READ.
045000     PERFORM 1100-VALIDATE-CLIENT THRU 1100-EXIT.
046000     GO TO 1010-READ-CLIENT.
047000*
047100 1000-EOF.
047200     CLOSE CLIENTS.
047300 1000-EXIT.
047400     EXIT.
047500*
047600*---------------------------------------------------------------
047700*    1100 - VALIDATE ONE CLIENT RECORD AND, IF GOOD, ENTER IT
047800*    IN THE IN-CORE CLIENT TABLE. REJECTS GET ONE LINE ON THE
047900*    CONTROL LOG AND ARE NOT CARRIED FORWARD TO ANY OTHER STEP.
048000*---------------------------------------------------------------
048100 1100-VALIDATE-CLIENT SECTION.
048200 1100-START.
048210*    EDITS RUN IN A FIXED ORDER AND STOP AT THE FIRST FAILURE -
048220*    NAME BLANK, THEN ALIAS FORMAT, THEN ALIAS UNIQUENESS, THEN
048230*    PIN NUMERIC. ONLY THE FIRST REASON FOUND GOES ON THE
048240*    REJECT LINE, EVEN IF MORE THAN ONE EDIT WOULD HAVE FAILED.
048300     MOVE SPACES TO REJECT-REASON.
048400     IF CLI-NAME = SPACES
048500         MOVE 'NAME IS BLANK' TO REJECT-REASON
048600         GO TO 1100-REJECT
048700     END-IF.
048800*
048900     PERFORM 1110-VALIDATE-ALIAS THRU 1110-EXIT.
049000     IF NOT ALIAS-IS-FORMAT-OK
049100         GO TO 1100-REJECT
049200     END-IF.
049300*
049400     PERFORM 1200-CHECK-ALIAS-UNIQUE THRU 1200-EXIT.
049500     IF ALIAS-IS-DUPLICATE
049600         MOVE 'ALIAS ALREADY IN USE' TO REJECT-REASON
049700         GO TO 1100-REJECT
049800     END-IF.
049900*
050000     IF CLI-PIN NOT NUMERIC
050100         MOVE 'PIN IS NOT 4 DIGITS' TO REJECT-REASON
050200         GO TO 1100-REJECT
050300     END-IF.
050400*
050500     ADD 1 TO CL-COUNT.
050600     SET CL-IDX TO CL-COUNT.
050700     MOVE CLI-ID    TO CL-ID (CL-IDX).
050800     MOVE CLI-NAME  TO CL-NAME (CL-IDX).
050900     MOVE CLI-ALIAS TO CL-ALIAS (CL-IDX).
051000     MOVE 'Y'       TO CL-ACCEPTED (CL-IDX).
051100     ADD 1 TO ACCEPTED-CLIENTS.
051200     GO TO 1100-EXIT.
051300*
051350*    COMMON REJECT LANDING POINT - WHICHEVER EDIT FAILED HAS
051360*    ALREADY MOVED ITS OWN TEXT TO REJECT-REASON, SO THIS
051370*    PARAGRAPH ONLY HAS TO KNOW IT IS A CLIENT RECORD.
051400 1100-REJECT.
051500     ADD 1 TO REJECTED-CLIENTS.
051600     MOVE SPACES TO REJECT-LINE.
051700     MOVE 'CLIENT'   TO RJ-KIND.
051800     MOVE CLI-ID     TO RJ-ID.
051900     MOVE REJECT-REASON TO RJ-REASON.
052000     WRITE REPORT-REC FROM REJECT-LINE.
052100 1100-EXIT.
052200     EXIT.
052300*
052400*---------------------------------------------------------------
052500*    1110 - ALIAS FORMAT: 3-20 CHARACTERS, ONLY LETTERS, DIGITS
052600*    AND UNDERSCORE. LENGTH IS THE POSITION OF THE LAST
052700*    NON-BLANK CHARACTER COUNTING FROM THE RIGHT OF THE FIELD.
052800*---------------------------------------------------------------
052900 1110-VALIDATE-ALIAS SECTION.
053000 1110-START.
053100     MOVE 'Y' TO ALIAS-FORMAT-OK.
053200     IF CLI-ALIAS = SPACES
053300         MOVE 'ALIAS IS BLANK' TO REJECT-REASON
053400         MOVE 'N' TO ALIAS-FORMAT-OK
053500         GO TO 1110-EXIT
053600     END-IF.
053700*
053800     MOVE 20 TO ALIAS-LEN.
053900     GO TO 1120-TRIM-LOOP.
054000*
054010*    RIGHT-TRIM LOOP - WALKS BACKWARD FROM COLUMN 20 OF THE
054020*    ALIAS FIELD ONE CHARACTER AT A TIME UNTIL A NON-BLANK IS
054030*    FOUND, SO ALIAS-LEN ENDS UP HOLDING THE TRUE LENGTH OF
054040*    WHATEVER THE CLIENT TYPED, NOT THE FULL FIELD WIDTH.
054100 1120-TRIM-LOOP.
054200     IF ALIAS-LEN = ZERO
054300         GO TO 1120-TRIM-DONE
054400     END-IF.
054500     IF CLI-ALIAS (ALIAS-LEN:1) NOT = SPACE
054600         GO TO 1120-TRIM-DONE
054700     END-IF.
054800     SUBTRACT 1 FROM ALIAS-LEN.
054900     GO TO 1120-TRIM-LOOP.
055000*
055100 1120-TRIM-DONE.
055200     IF ALIAS-LEN < 3
055300         MOVE 'ALIAS SHORTER THAN 3' TO REJECT-REASON
055400         MOVE 'N' TO ALIAS-FORMAT-OK
055500         GO TO 1110-EXIT
055600     END-IF.
055700*
055800     MOVE 1 TO ALIAS-CHAR-SUB.
055900     PERFORM 1130-CHECK-ONE-CHAR THRU 1130-EXIT
056000         VARYING ALIAS-CHAR-SUB FROM 1 BY 1
056100         UNTIL ALIAS-CHAR-SUB > ALIAS-LEN
056200            OR NOT ALIAS-IS-FORMAT-OK.
056300 1110-EXIT.
056400     EXIT.
056500*
056600 1130-CHECK-ONE-CHAR.
056700     MOVE CLI-ALIAS (ALIAS-CHAR-SUB:1) TO ALIAS-ONE-CHAR.
056800     IF ALIAS-ONE-CHAR IS NOT ALIAS-CHARACTER
056900         MOVE 'ALIAS HAS A BAD CHARACTER' TO REJECT-REASON
057000         MOVE 'N' TO ALIAS-FORMAT-OK
057100     END-IF.
057200 1130-EXIT.
057300     EXIT.
057400*
057500*---------------------------------------------------------------
057600*    1200 - ALIAS MUST BE UNIQUE AMONG CLIENTS ALREADY ACCEPTED
057700*---------------------------------------------------------------
057800 1200-CHECK-ALIAS-UNIQUE SECTION.
057900 1200-START.
058000     MOVE 'N' TO ALIAS-DUP-FLAG.
058100     IF CL-COUNT = ZERO
058200         GO TO 1200-EXIT
058300     END-IF.
058400     PERFORM 1210-SCAN-ALIAS THRU 1210-EXIT
058500         VARYING CLIENT-SUB FROM 1 BY 1
058600         UNTIL CLIENT-SUB > CL-COUNT
058700            OR ALIAS-IS-DUPLICATE.
058800 1200-EXIT.
058900     EXIT.
059000*
059100 1210-SCAN-ALIAS.
059200     IF CL-ALIAS (CLIENT-SUB) = CLI-ALIAS
059300         MOVE 'Y' TO ALIAS-DUP-FLAG
059400     END-IF.
059500 1210-EXIT.
059600     EXIT.
059700*
059800*---------------------------------------------------------------
059900*    2000 - PHASE 2 - ACCOUNT LOAD
060000*---------------------------------------------------------------
060100 2000-LOAD-ACCOUNTS SECTION.
060200 2000-START.
060210*    PHASE 2 CANNOT START UNTIL PHASE 1 HAS FINISHED - AN
060220*    ACCOUNT'S OWNER CHECK IN 2110 BELOW LOOKS THE OWNER UP IN
060230*    THE CLIENT TABLE PHASE 1 BUILT, SO A CLIENT REGISTERED
060240*    LATER IN THE SAME RUN WOULD NEVER BE FOUND.
060300     OPEN INPUT ACCOUNTS.
060400     IF NOT FS-ACC-OK
060500         MOVE 'OPEN ACCOUNTS    2000' TO CHECKERR
060600         GO TO 9990-ABEND
060700     END-IF.
060800     GO TO 2010-READ-ACCOUNT.
060900*
061000 2010-READ-ACCOUNT.
061100     READ ACCOUNTS
061200         AT END
061300             GO TO 2000-EOF
061400     END-READ.
061500     PERFORM 2100-VALIDATE-ACCOUNT THRU 2100-EXIT.
061600     GO TO 2010-READ-ACCOUNT.
061700*
061750*    END OF PHASE 2 - THE ACCOUNT MASTER STAYS CLOSED FROM HERE
061760*    UNTIL STEP 6 RE-OPENS IT FOR OUTPUT; STEPS 3, 4 AND 5 ALL
061770*    WORK AGAINST THE IN-CORE ACCOUNT TABLE BUILT ABOVE.
061800 2000-EOF.
061900     CLOSE ACCOUNTS.
062000 2000-EXIT.
062100     EXIT.
062200*
062300*---------------------------------------------------------------
062400*    2100 - VALIDATE ONE ACCOUNT RECORD: OWNER MUST BE AN
062500*    ACCEPTED CLIENT, CURRENCY ONE OF ARS/USD/EUR, BALANCE NOT
062600*    NEGATIVE, CREDIT LIMIT NOT NEGATIVE WHEN TYPE IS CREDIT.
062700*---------------------------------------------------------------
062800 2100-VALIDATE-ACCOUNT SECTION.
062900 2100-START.
062910*    SAME FIXED-ORDER, STOP-AT-FIRST-FAILURE EDIT PATTERN AS
062920*    1100 ABOVE - OWNER, THEN CURRENCY, THEN BALANCE, THEN
062930*    CREDIT LIMIT. ONLY ACCOUNTS THAT CLEAR ALL FOUR ENTER THE
062940*    IN-CORE TABLE THAT STEPS 3 THROUGH 6 WORK AGAINST.
063000     MOVE SPACES TO REJECT-REASON.
063100     PERFORM 2110-FIND-OWNER THRU 2110-EXIT.
063200     IF NOT OWNER-WAS-FOUND
063300         MOVE 'OWNER NOT AN ACCEPTED CLIENT' TO REJECT-REASON
063400         GO TO 2100-REJECT
063500     END-IF.
063600*
063700     IF NOT ACC-CCY-ARS AND NOT ACC-CCY-USD AND NOT ACC-CCY-EUR
063800         MOVE 'CURRENCY NOT ARS/USD/EUR' TO REJECT-REASON
063900         GO TO 2100-REJECT
064000     END-IF.
064100*
064200     IF ACC-BALANCE < ZERO
064300         MOVE 'OPENING BALANCE IS NEGATIVE' TO REJECT-REASON
064400         GO TO 2100-REJECT
064500     END-IF.
064600*
064700     IF ACC-TYPE-CREDIT AND ACC-CREDIT-LIMIT < ZERO
064800         MOVE 'CREDIT LIMIT IS NEGATIVE' TO REJECT-REASON
064900         GO TO 2100-REJECT
065000     END-IF.
065100*
065150*    ONE ENTRY PER ACCEPTED ACCOUNT, IN THE ORDER THE FEED ARRIVED
065160*    IN - THE FIELDS BELOW CARRY EVERY COLUMN FROM THE ACCOUNTS
065170*    RECORD, PLUS THE FOUR RUNNING INVESTMENT STATISTICS STEP 4
065180*    MAINTAINS FROM HERE ON, ALL STARTED AT ZERO FOR EVERY TYPE
065190*    OF ACCOUNT - THEY ONLY EVER MOVE FOR TYPE 'I'.
065200     ADD 1 TO AC-COUNT.
065300     SET AC-IDX TO AC-COUNT.
065400     MOVE ACC-ID           TO AC-ID (AC-IDX).
065500     MOVE ACC-OWNER-ID     TO AC-OWNER-ID (AC-IDX).
065600     MOVE ACC-TYPE         TO AC-TYPE (AC-IDX).
065700     MOVE ACC-CURRENCY     TO AC-CURRENCY (AC-IDX).
065800     MOVE ACC-BALANCE      TO AC-BALANCE (AC-IDX).
065900     MOVE ACC-CREDIT-LIMIT TO AC-CREDIT-LIMIT (AC-IDX).
066000     MOVE ACC-LAST-UPDATE  TO AC-LAST-UPDATE (AC-IDX).
066100     MOVE 'Y'              TO AC-ACCEPTED (AC-IDX).
066200     MOVE ZERO             TO AC-TOTAL-RETURN (AC-IDX).
066300     MOVE ZERO             TO AC-BULL-DAYS (AC-IDX).
066400     MOVE ZERO             TO AC-BEAR-DAYS (AC-IDX).
066500     MOVE ZERO             TO AC-HIST-COUNT (AC-IDX).
066600     ADD 1 TO ACCEPTED-ACCOUNTS.
066700     GO TO 2100-EXIT.
066800*
066850*    COMMON REJECT LANDING POINT FOR ACCOUNT EDITS, SAME SHAPE
066860*    AS 1100-REJECT ABOVE FOR CLIENTS.
066900 2100-REJECT.
067000     ADD 1 TO REJECTED-ACCOUNTS.
067100     MOVE SPACES TO REJECT-LINE.
067200     MOVE 'ACCOUNT' TO RJ-KIND.
067300     MOVE ACC-ID    TO RJ-ID.
067400     MOVE REJECT-REASON TO RJ-REASON.
067500     WRITE REPORT-REC FROM REJECT-LINE.
067600 2100-EXIT.
067700     EXIT.
067800*
067900 2110-FIND-OWNER SECTION.
068000 2110-START.
068010*    SCANS THE CLIENT TABLE FOR ACC-OWNER-ID. NOTE THE OWNER
068020*    MUST ALSO BE CL-IS-ACCEPTED - AN ACCOUNT NAMING A CLIENT
068030*    WHO WAS REJECTED BACK IN PHASE 1 IS TREATED AS HAVING NO
068040*    OWNER AT ALL, EVEN THOUGH THE CLIENT ID STILL EXISTS.
068100     MOVE 'N' TO OWNER-FOUND-FLAG.
068200     IF CL-COUNT = ZERO
068300         GO TO 2110-EXIT
068400     END-IF.
068500     PERFORM 2120-SCAN-OWNER THRU 2120-EXIT
068600         VARYING CLIENT-SUB FROM 1 BY 1
068700         UNTIL CLIENT-SUB > CL-COUNT
068800            OR OWNER-WAS-FOUND.
068900 2110-EXIT.
069000     EXIT.
069100*
069200 2120-SCAN-OWNER.
069300     IF CL-ID (CLIENT-SUB) = ACC-OWNER-ID
069400        AND CL-IS-ACCEPTED (CLIENT-SUB)
069500         MOVE 'Y' TO OWNER-FOUND-FLAG
069600     END-IF.
069700 2120-EXIT.
069800     EXIT.
069900*
070000*---------------------------------------------------------------
070100*    2900 - CLOSE OUT SECTION 1/2 OF THE LOG WITH THE COUNTS
070200*---------------------------------------------------------------
070300 2900-WRITE-LOAD-TOTALS SECTION.
070400 2900-START.
070410*    END-OF-SECTION-1 CONTROL BREAK - FOUR COUNTERS, FOUR LINES,
070420*    SAME TOTALS-LINE LAYOUT REUSED FOR EACH BY CLEARING IT
070430*    BETWEEN WRITES RATHER THAN HOLDING FOUR SEPARATE RECORDS.
070500     MOVE SPACES TO TOTALS-LINE.
070600     MOVE 'CLIENTS ACCEPTED' TO TL-LABEL.
070700     MOVE ACCEPTED-CLIENTS TO TL-VALUE.
070800     WRITE REPORT-REC FROM TOTALS-LINE.
070900     MOVE SPACES TO TOTALS-LINE.
071000     MOVE 'CLIENTS REJECTED' TO TL-LABEL.
071100     MOVE REJECTED-CLIENTS TO TL-VALUE.
071200     WRITE REPORT-REC FROM TOTALS-LINE.
071300     MOVE SPACES TO TOTALS-LINE.
071400     MOVE 'ACCOUNTS ACCEPTED' TO TL-LABEL.
071500     MOVE ACCEPTED-ACCOUNTS TO TL-VALUE.
071600     WRITE REPORT-REC FROM TOTALS-LINE.
071700     MOVE SPACES TO TOTALS-LINE.
071800     MOVE 'ACCOUNTS REJECTED' TO TL-LABEL.
071900     MOVE REJECTED-ACCOUNTS TO TL-VALUE.
072000     WRITE REPORT-REC FROM TOTALS-LINE.
072100 2900-EXIT.
072200     EXIT.
072300*
072400*---------------------------------------------------------------
072500*    3000 - PHASE 3 - TRANSACTION POSTING
072510*    ONE REQUEST PER TRANSACTION RECORD, DISPATCHED BY RQ-TYPE TO
072520*    3100/3400/3500/3600 BELOW. EVERY ONE OF THOSE FOUR HANDLERS
072530*    SHARES THE SAME ACCOUNT LOOK-UP IDIOM (SEE 3100'S NOTE) AND
072540*    THE SAME INTEGER-CENTS POSTING IDIOM (SEE 3200'S NOTE) SO
072550*    THAT A DEPOSIT, A WITHDRAWAL, A TRANSFER AND A THIRD-PARTY
072560*    PAYMENT ALL TOUCH A BALANCE THE SAME WAY. A REQUEST THAT
072570*    FAILS ANY EDIT IS JOURNALED WITH STATUS 'F' AND THE NEXT
072580*    REQUEST IS READ - POSTING NEVER STOPS THE STEP.
072600*---------------------------------------------------------------
072700 3000-POST-TRANSACTIONS SECTION.
072800 3000-START.
072900     OPEN INPUT TXREQS.
073000     IF NOT FS-TXQ-OK
073100         MOVE 'OPEN TXREQS      3000' TO CHECKERR
073200         GO TO 9990-ABEND
073300     END-IF.
073400     OPEN OUTPUT JOURNAL.
073500     IF NOT FS-JRN-OK
073600         MOVE 'OPEN JOURNAL     3000' TO CHECKERR
073700         GO TO 9990-ABEND
073800     END-IF.
073900     MOVE SPACES TO SUMMARY-LINE.
074000     MOVE 'SECTION 2 - TRANSACTION POSTING' TO SL-TEXT.
074100     WRITE REPORT-REC FROM SUMMARY-LINE.
074200     GO TO 3010-READ-TXREQ.
074300*
074400 3010-READ-TXREQ.
074500     READ TXREQS
074600         AT END
074700             GO TO 3000-EOF
074800     END-READ.
074850*    JOURNAL RECORD IS BUILT FROM THE REQUEST BEFORE POSTING IS
074860*    EVEN ATTEMPTED, SO A FAILED REQUEST STILL WRITES A FULL
074870*    JOURNAL ENTRY - JR-STATUS AND JR-NOTE ARE THE ONLY FIELDS
074880*    3050 BELOW IS ALLOWED TO CHANGE ONCE THIS MOVE IS DONE.
074900     ADD 1 TO JOURNAL-SEQ.
074950     MOVE SPACES          TO JR-CURRENCY.
075000     MOVE JOURNAL-SEQ     TO JR-SEQ.
075100     MOVE RQ-TYPE         TO JR-TYPE.
075200     MOVE RQ-SOURCE-ACCT  TO JR-SOURCE-ACCT.
075300     MOVE RQ-TARGET-ACCT  TO JR-TARGET-ACCT.
075400     MOVE RQ-AMOUNT       TO JR-AMOUNT.
075500     MOVE RQ-NOTE         TO JR-NOTE.
075600     MOVE SPACES          TO REJECT-REASON.
075700     PERFORM 3050-POST-ONE-REQUEST THRU 3050-EXIT.
075800     WRITE JR-REG.
075900     PERFORM 3900-WRITE-POSTING-LINE THRU 3900-EXIT.
076000     GO TO 3010-READ-TXREQ.
076100*
076150*    END OF PHASE 3 - BOTH FILES CLOSE TOGETHER BECAUSE EVERY
076160*    TXREQS RECORD READ ABOVE PRODUCED EXACTLY ONE JOURNAL
076170*    RECORD, ACCEPTED OR REJECTED, BEFORE THE NEXT READ HAPPENED.
076200 3000-EOF.
076300     CLOSE TXREQS.
076400     CLOSE JOURNAL.
076500 3000-EXIT.
076600     EXIT.
076700*
076800*---------------------------------------------------------------
076900*    3050 - DISPATCH ONE REQUEST BY TYPE. ON ENTRY JR-REG IS A
077000*    COPY OF THE REQUEST; THIS PARAGRAPH SETS JR-STATUS AND,
077100*    ON FAILURE, MOVES A REASON TO REJECT-REASON / JR-NOTE.
077200*---------------------------------------------------------------
077300 3050-POST-ONE-REQUEST SECTION.
077400 3050-START.
077410*    JR-STATUS DEFAULTS TO SUCCESS AND IS ONLY FLIPPED TO 'F' BY
077420*    3050-FAIL BELOW, WHICH EVERY REJECT PATH IN 3100-3600 GOES
077430*    TO VIA GO TO RATHER THAN AN IF/ELSE - ONE COMMON EXIT FOR
077440*    EVERY WAY A REQUEST CAN FAIL, REGARDLESS OF ITS TYPE.
077500     MOVE 'S' TO JR-STATUS.
077600     IF RQ-AMOUNT NOT > ZERO
077700         MOVE 'AMOUNT MUST BE POSITIVE' TO REJECT-REASON
077800         GO TO 3050-FAIL
077900     END-IF.
078000*    DISPATCH ON TRANSACTION TYPE - EXACTLY ONE OF THE FOUR
078010*    88-CONDITIONS BELOW CAN BE TRUE FOR A GIVEN RQ-TYPE.
078100     IF RQ-TYPE-DEPOSIT
078200         PERFORM 3100-POST-DEPOSIT THRU 3100-EXIT
078300         GO TO 3050-EXIT
078400     END-IF.
078500     IF RQ-TYPE-WITHDRAW
078600         PERFORM 3400-POST-WITHDRAW THRU 3400-EXIT
078700         GO TO 3050-EXIT
078800     END-IF.
078900     IF RQ-TYPE-TRANSFER
079000         PERFORM 3500-POST-TRANSFER THRU 3500-EXIT
079100         GO TO 3050-EXIT
079200     END-IF.
079300     IF RQ-TYPE-THIRD-PARTY
079400         PERFORM 3600-POST-THIRD-PARTY THRU 3600-EXIT
079500         GO TO 3050-EXIT
079600     END-IF.
079700     MOVE 'UNKNOWN REQUEST TYPE' TO REJECT-REASON.
079710     GO TO 3050-FAIL.
079720*
079725*    COMMON FAIL LANDING POINT FOR EVERY TRANSACTION TYPE -
079726*    EVERY GO TO 3050-FAIL IN 3100 THROUGH 3600 COMES HERE.
079730 3050-FAIL.
079900     MOVE 'F' TO JR-STATUS.
080000     MOVE REJECT-REASON TO JR-NOTE.
080100 3050-EXIT.
080200     EXIT.
080300*
080400*---------------------------------------------------------------
080500*    3100 - DEPOSIT (TYPE 'D') - TARGET ACCOUNT MUST EXIST.
080600*    JOURNAL CURRENCY IS THE TARGET ACCOUNT'S OWN CURRENCY.
080700*---------------------------------------------------------------
080800 3100-POST-DEPOSIT SECTION.
080900 3100-START.
080910*    STANDARD ACCOUNT LOOK-UP IDIOM - SEED THE SEARCH KEY, CLEAR
080920*    THE FOUND SWITCH AND SUBSCRIPT, THEN PERFORM 3700 VARYING
080930*    ACCOUNT-SUB UNTIL EITHER A MATCH IS SET OR THE TABLE RUNS
080940*    OUT. THESE SAME FIVE MOVE/PERFORM LINES REPEAT, UNCHANGED,
080950*    IN 3400, TWICE IN 3500, AND TWICE IN 3600 BELOW - ONE COPY
080960*    FOR EACH ACCOUNT NUMBER A TRANSACTION CAN NAME.
081000     MOVE RQ-TARGET-ACCT TO SEARCH-FOR-ACCT.
081010     MOVE 'N' TO FOUND-FLAG.
081020     MOVE ZERO TO FOUND-SUB.
081030     PERFORM 3700-FIND-ACCOUNT THRU 3700-EXIT
081040         VARYING ACCOUNT-SUB FROM 1 BY 1
081050         UNTIL ACCOUNT-SUB > AC-COUNT
081060            OR WAS-FOUND.
081070     MOVE FOUND-FLAG TO TARGET-FOUND-FLAG.
081080     MOVE FOUND-SUB  TO TARGET-SUB.
081400     IF NOT TARGET-WAS-FOUND
081500         MOVE 'TARGET ACCOUNT NOT FOUND' TO REJECT-REASON
081600         GO TO 3050-FAIL
081700     END-IF.
081800     MOVE AC-CURRENCY (TARGET-SUB) TO JR-CURRENCY.
081900     PERFORM 3200-CREDIT-ACCOUNT THRU 3200-EXIT.
082000 3100-EXIT.
082100     EXIT.
082200*
082300*---------------------------------------------------------------
082400*    3200 - CREDIT HELPER - ADDS RQ-AMOUNT TO TARGET-SUB'S
082500*    BALANCE. A CREDIT NEVER FAILS ONCE THE AMOUNT HAS BEEN
082600*    CHECKED POSITIVE. AC-LAST-UPDATE BELONGS TO STEP 4 (THE
082610*    DAILY-RETURN PASS) ALONE - A DEPOSIT MUST NOT TOUCH IT OR
082620*    AN INVESTMENT ACCOUNT POSTED TO THE SAME RUN WOULD LOOK
082630*    ALREADY CURRENT AND MISS ITS RETURN FOR EVERY RATE-DAY.
082700*---------------------------------------------------------------
082800 3200-CREDIT-ACCOUNT SECTION.
082900 3200-START.
083000     COMPUTE CENT-SALDO = AC-BALANCE (TARGET-SUB) * 100.
083050     COMPUTE CENT-IMPOR = RQ-AMOUNT * 100.
083100     ADD CENT-IMPOR TO CENT-SALDO.
083150     COMPUTE AC-BALANCE (TARGET-SUB) = CENT-SALDO / 100.
083200 3200-EXIT.
083300     EXIT.
083400*
083500*---------------------------------------------------------------
083600*    3300 - DEBIT HELPER - CHECKS FUNDS PER ACCOUNT TYPE AND,
083700*    IF THE CHECK PASSES, SUBTRACTS RQ-AMOUNT FROM SOURCE-SUB'S
083800*    BALANCE. SAVINGS AND INVESTMENT ACCOUNTS MAY NOT GO BELOW
083900*    ZERO; CREDIT ACCOUNTS MAY GO AS FAR NEGATIVE AS THE LIMIT.
084000*---------------------------------------------------------------
084100 3300-DEBIT-ACCOUNT SECTION.
084200 3300-START.
084300     MOVE 'N' TO DEBIT-OK-FLAG.
084350*    AC-CREDIT-LIMIT IS STORED UNSIGNED (ZERO OR ABOVE), SO THE
084400*    FLOOR A CREDIT ACCOUNT MAY REACH IS THE LIMIT'S NEGATIVE -
084450*    HENCE THE "0 - AC-CREDIT-LIMIT" BELOW RATHER THAN COMPARING
084500*    STRAIGHT AGAINST THE STORED FIELD.
084700     IF AC-TYPE (SOURCE-SUB) = 'C'
084800         IF AC-BALANCE (SOURCE-SUB) - RQ-AMOUNT
084900                 NOT < (0 - AC-CREDIT-LIMIT (SOURCE-SUB))
085000             MOVE 'Y' TO DEBIT-OK-FLAG
085100         END-IF
085200     ELSE
085300         IF AC-BALANCE (SOURCE-SUB) NOT < RQ-AMOUNT
085400             MOVE 'Y' TO DEBIT-OK-FLAG
085500         END-IF
085600     END-IF.
085650*    SAME CENT-SALDO/CENT-IMPOR INTEGER-CENTS IDIOM AS 3200 ABOVE,
085660*    SUBTRACTING INSTEAD OF ADDING - SEE THE WORKING-STORAGE NOTE
085670*    ON CENT-SALDO FOR WHY THIS SHOP POSTS THROUGH CENTS AT ALL.
085700     IF DEBIT-WAS-OK
085800         COMPUTE CENT-SALDO = AC-BALANCE (SOURCE-SUB) * 100
085850         COMPUTE CENT-IMPOR = RQ-AMOUNT * 100
085900         SUBTRACT CENT-IMPOR FROM CENT-SALDO
085950         COMPUTE AC-BALANCE (SOURCE-SUB) = CENT-SALDO / 100
086000     END-IF.
086100 3300-EXIT.
086200     EXIT.
086300*
086400*---------------------------------------------------------------
086500*    3400 - WITHDRAW (TYPE 'W') - SOURCE ACCOUNT MUST EXIST
086600*    AND HAVE SUFFICIENT FUNDS.
086700*---------------------------------------------------------------
086800 3400-POST-WITHDRAW SECTION.
086900 3400-START.
086910*    SAME LOOK-UP IDIOM AS 3100 ABOVE - SEE THE NOTE THERE.
087000     MOVE RQ-SOURCE-ACCT TO SEARCH-FOR-ACCT.
087010     MOVE 'N' TO FOUND-FLAG.
087020     MOVE ZERO TO FOUND-SUB.
087030     PERFORM 3700-FIND-ACCOUNT THRU 3700-EXIT
087040         VARYING ACCOUNT-SUB FROM 1 BY 1
087050         UNTIL ACCOUNT-SUB > AC-COUNT
087060            OR WAS-FOUND.
087070     MOVE FOUND-FLAG TO SOURCE-FOUND-FLAG.
087080     MOVE FOUND-SUB  TO SOURCE-SUB.
087400     IF NOT SOURCE-WAS-FOUND
087500         MOVE 'SOURCE ACCOUNT NOT FOUND' TO REJECT-REASON
087600         GO TO 3050-FAIL
087700     END-IF.
087800     MOVE AC-CURRENCY (SOURCE-SUB) TO JR-CURRENCY.
087900     PERFORM 3300-DEBIT-ACCOUNT THRU 3300-EXIT.
088000     IF NOT DEBIT-WAS-OK
088100         MOVE 'ERROR: INSUFFICIENT FUNDS' TO REJECT-REASON
088200         GO TO 3050-FAIL
088300     END-IF.
088400 3400-EXIT.
088500     EXIT.
088600*
088700*---------------------------------------------------------------
088800*    3500 - TRANSFER (TYPE 'T') - SOURCE AND TARGET MUST EXIST
088900*    AND DIFFER. IF THE SOURCE CURRENCY DIFFERS FROM THE
089000*    TARGET'S, THE CREDITED AMOUNT IS CONVERTED VIA BANK02.
089100*---------------------------------------------------------------
089200 3500-POST-TRANSFER SECTION.
089300 3500-START.
089400     IF RQ-SOURCE-ACCT = RQ-TARGET-ACCT
089500         MOVE 'CANNOT TRANSFER TO SAME ACCOUNT' TO REJECT-REASON
089600         GO TO 3050-FAIL
089700     END-IF.
089800*    SOURCE AND TARGET EACH GET THEIR OWN LOOK-UP - SAME IDIOM
089810*    AS 3100, RUN TWICE, ONCE PER ACCOUNT NUMBER ON THE REQUEST.
089900     MOVE RQ-SOURCE-ACCT TO SEARCH-FOR-ACCT.
089910     MOVE 'N' TO FOUND-FLAG.
089920     MOVE ZERO TO FOUND-SUB.
089930     PERFORM 3700-FIND-ACCOUNT THRU 3700-EXIT
089940         VARYING ACCOUNT-SUB FROM 1 BY 1
089950         UNTIL ACCOUNT-SUB > AC-COUNT
089960            OR WAS-FOUND.
089970     MOVE FOUND-FLAG TO SOURCE-FOUND-FLAG.
089980     MOVE FOUND-SUB  TO SOURCE-SUB.
090300     IF NOT SOURCE-WAS-FOUND
090400         MOVE 'SOURCE ACCOUNT NOT FOUND' TO REJECT-REASON
090500         GO TO 3050-FAIL
090600     END-IF.
090700     MOVE RQ-TARGET-ACCT TO SEARCH-FOR-ACCT.
090710     MOVE 'N' TO FOUND-FLAG.
090720     MOVE ZERO TO FOUND-SUB.
090730     PERFORM 3700-FIND-ACCOUNT THRU 3700-EXIT
090740         VARYING ACCOUNT-SUB FROM 1 BY 1
090750         UNTIL ACCOUNT-SUB > AC-COUNT
090760            OR WAS-FOUND.
090770     MOVE FOUND-FLAG TO TARGET-FOUND-FLAG.
090780     MOVE FOUND-SUB  TO TARGET-SUB.
091100     IF NOT TARGET-WAS-FOUND
091200         MOVE 'TARGET ACCOUNT NOT FOUND' TO REJECT-REASON
091300         GO TO 3050-FAIL
091400     END-IF.
091500*
091600     MOVE AC-CURRENCY (SOURCE-SUB) TO JR-CURRENCY.
091700     PERFORM 3300-DEBIT-ACCOUNT THRU 3300-EXIT.
091800     IF NOT DEBIT-WAS-OK
091900         MOVE 'INSUFFICIENT FUNDS' TO REJECT-REASON
092000         GO TO 3050-FAIL
092100     END-IF.
092200*    SAME-CURRENCY BRANCH CREDITS IN CENTS DIRECTLY, THE SAME AS
092210*    3200 ABOVE. DIFFERENT-CURRENCY BRANCH CONVERTS THROUGH
092220*    BANK02 FIRST AND ONLY THEN RUNS THE CENTS CREDIT ON THE
092230*    CONVERTED (CONV-AMOUNT-OUT) FIGURE - THE JOURNAL CURRENCY
092240*    WAS ALREADY SET TO THE SOURCE'S CURRENCY ABOVE, SO THE LOG
092250*    ALWAYS SHOWS WHAT LEFT THE SOURCE, NOT WHAT THE TARGET GOT.
092300     IF AC-CURRENCY (SOURCE-SUB) = AC-CURRENCY (TARGET-SUB)
092400         COMPUTE CENT-SALDO = AC-BALANCE (TARGET-SUB) * 100
092420         COMPUTE CENT-IMPOR = RQ-AMOUNT * 100
092440         ADD CENT-IMPOR TO CENT-SALDO
092460         COMPUTE AC-BALANCE (TARGET-SUB) = CENT-SALDO / 100
092500     ELSE
092600         MOVE AC-CURRENCY (SOURCE-SUB) TO CONV-FROM-CCY
092700         MOVE AC-CURRENCY (TARGET-SUB) TO CONV-TO-CCY
092800         MOVE RQ-AMOUNT TO CONV-AMOUNT-IN
092900         CALL 'BANK02' USING CONVERT-PARM-AREA
092920         COMPUTE CENT-SALDO = AC-BALANCE (TARGET-SUB) * 100
092940         COMPUTE CENT-IMPOR = CONV-AMOUNT-OUT * 100
092960         ADD CENT-IMPOR TO CENT-SALDO
093000         COMPUTE AC-BALANCE (TARGET-SUB) = CENT-SALDO / 100
093100     END-IF.
093300 3500-EXIT.
093400     EXIT.
093500*
093600*---------------------------------------------------------------
093700*    3600 - THIRD-PARTY PAYMENT (TYPE 'P') - LIKE A TRANSFER,
094700*    BUT THE TWO ACCOUNTS MUST ALREADY SHARE THE SAME CURRENCY
094800*    BEFORE THE FUNDS CHECK IS EVEN ATTEMPTED.
095700*---------------------------------------------------------------
095800 3600-POST-THIRD-PARTY SECTION.
095900 3600-START.
096000     IF RQ-SOURCE-ACCT = RQ-TARGET-ACCT
096100         MOVE 'CANNOT TRANSFER TO SAME ACCOUNT' TO REJECT-REASON
096200         GO TO 3050-FAIL
096300     END-IF.
096400*    SOURCE/TARGET LOOK-UP PAIR, SAME IDIOM AS 3500 ABOVE - BUT
096410*    NOTE THIS STEP CHECKS CURRENCY EQUALITY BELOW BEFORE IT
096420*    EVER CALLS 3300-DEBIT-ACCOUNT, WHERE 3500 LETS BANK02
096430*    RECONCILE A CURRENCY MISMATCH INSTEAD OF REJECTING IT.
096500     MOVE RQ-SOURCE-ACCT TO SEARCH-FOR-ACCT.
096510     MOVE 'N' TO FOUND-FLAG.
096520     MOVE ZERO TO FOUND-SUB.
096530     PERFORM 3700-FIND-ACCOUNT THRU 3700-EXIT
096540         VARYING ACCOUNT-SUB FROM 1 BY 1
096550         UNTIL ACCOUNT-SUB > AC-COUNT
096560            OR WAS-FOUND.
096570     MOVE FOUND-FLAG TO SOURCE-FOUND-FLAG.
096580     MOVE FOUND-SUB  TO SOURCE-SUB.
096900     IF NOT SOURCE-WAS-FOUND
097000         MOVE 'SOURCE ACCOUNT NOT FOUND' TO REJECT-REASON
097100         GO TO 3050-FAIL
097200     END-IF.
097300     MOVE RQ-TARGET-ACCT TO SEARCH-FOR-ACCT.
097310     MOVE 'N' TO FOUND-FLAG.
097320     MOVE ZERO TO FOUND-SUB.
097330     PERFORM 3700-FIND-ACCOUNT THRU 3700-EXIT
097340         VARYING ACCOUNT-SUB FROM 1 BY 1
097350         UNTIL ACCOUNT-SUB > AC-COUNT
097360            OR WAS-FOUND.
097370     MOVE FOUND-FLAG TO TARGET-FOUND-FLAG.
097380     MOVE FOUND-SUB  TO TARGET-SUB.
097700     IF NOT TARGET-WAS-FOUND
097800         MOVE 'TARGET ACCOUNT NOT FOUND' TO REJECT-REASON
097900         GO TO 3050-FAIL
098000     END-IF.
098100*
098200     IF AC-CURRENCY (SOURCE-SUB) NOT = AC-CURRENCY (TARGET-SUB)
098300         MOVE 'ACCOUNTS MUST HAVE THE SAME CURRENCY'
098400                 TO REJECT-REASON
098500         GO TO 3050-FAIL
098600     END-IF.
098700*
098800     MOVE AC-CURRENCY (SOURCE-SUB) TO JR-CURRENCY.
098900     PERFORM 3300-DEBIT-ACCOUNT THRU 3300-EXIT.
099000     IF NOT DEBIT-WAS-OK
099100         MOVE 'INSUFFICIENT FUNDS' TO REJECT-REASON
099200         GO TO 3050-FAIL
099300     END-IF.
099350*    NO CONVERSION POSSIBLE HERE (CURRENCIES ALREADY MATCH, SEE
099360*    THE EDIT ABOVE) SO THE CREDIT GOES STRAIGHT THROUGH THE
099370*    INTEGER-CENTS IDIOM FROM 3200, INLINE RATHER THAN VIA A
099380*    PERFORM, THE WAY 3500'S SAME-CURRENCY BRANCH DOES IT TOO.
099400     COMPUTE CENT-SALDO = AC-BALANCE (TARGET-SUB) * 100.
099450     COMPUTE CENT-IMPOR = RQ-AMOUNT * 100.
099500     ADD CENT-IMPOR TO CENT-SALDO.
099550     COMPUTE AC-BALANCE (TARGET-SUB) = CENT-SALDO / 100.
099600 3600-EXIT.
099700     EXIT.
099800*
099900*---------------------------------------------------------------
100000*    3700 - LINEAR SCAN OF THE ACCOUNT TABLE FOR A GIVEN
100100*    ACCOUNT NUMBER. THIS SHOP'S TABLES ARE KEPT SMALL ENOUGH
100200*    THAT A SEQUENTIAL SCAN IS CHEAPER THAN BUILDING AN INDEX.
100300*---------------------------------------------------------------
100400 3700-FIND-ACCOUNT SECTION.
100500 3700-START.
100600     IF AC-ID (ACCOUNT-SUB) = SEARCH-FOR-ACCT
100700         MOVE 'Y' TO FOUND-FLAG
100800         MOVE ACCOUNT-SUB TO FOUND-SUB
100900     END-IF.
101100 3700-EXIT.
101200     EXIT.
101300*
101400*---------------------------------------------------------------
101500*    3900 - FORMAT AND WRITE ONE POSTING LINE, ACCUMULATE THE
101600*    SETTLED/FAILED CONTROL TOTALS.
101700*---------------------------------------------------------------
101800 3900-WRITE-POSTING-LINE SECTION.
101900 3900-START.
102000     MOVE SPACES TO POSTING-LINE.
102100     MOVE JR-SEQ         TO PL-SEQ.
102200     MOVE JR-TYPE        TO PL-TYPE.
102300     MOVE JR-SOURCE-ACCT TO PL-SOURCE.
102400     MOVE JR-TARGET-ACCT TO PL-TARGET.
102500     MOVE JR-AMOUNT      TO PL-AMOUNT.
102600     MOVE JR-CURRENCY    TO PL-CURRENCY.
102700     MOVE JR-NOTE        TO PL-REASON.
102800     IF JR-STATUS-SETTLED
102810*        SETTLED TOTALS ARE KEPT PER CURRENCY, NOT CONVERTED TO
102820*        A COMMON CURRENCY - THAT CONVERSION ONLY HAPPENS LATER,
102830*        IN STEP 5, FOR THE NET-WORTH FIGURES.
102900         MOVE 'SETTLED' TO PL-STATUS
103000         ADD 1 TO SETTLED-COUNT
103100         IF JR-CURRENCY = 'ARS'
103200             ADD JR-AMOUNT TO SETTLED-AMT-ARS
103300         ELSE
103400         IF JR-CURRENCY = 'USD'
103500             ADD JR-AMOUNT TO SETTLED-AMT-USD
103600         ELSE
103700             ADD JR-AMOUNT TO SETTLED-AMT-EUR
103800         END-IF END-IF
104000     ELSE
104100         MOVE 'FAILED' TO PL-STATUS
104200         ADD 1 TO FAILED-COUNT
104300     END-IF.
104400     WRITE REPORT-REC FROM POSTING-LINE.
104500 3900-EXIT.
104600     EXIT.
104700*
104800*---------------------------------------------------------------
104900*    3990 - END-OF-SECTION-2 CONTROL TOTALS
105000*---------------------------------------------------------------
105100 3990-WRITE-POSTING-TOTALS SECTION.
105200 3990-START.
105300     MOVE SPACES TO TOTALS-LINE.
105400     MOVE 'REQUESTS SETTLED' TO TL-LABEL.
105500     MOVE SETTLED-COUNT TO TL-VALUE.
105600     WRITE REPORT-REC FROM TOTALS-LINE.
105700     MOVE SPACES TO TOTALS-LINE.
105800     MOVE 'REQUESTS FAILED' TO TL-LABEL.
105900     MOVE FAILED-COUNT TO TL-VALUE.
106000     WRITE REPORT-REC FROM TOTALS-LINE.
106100     MOVE SPACES TO TOTALS-LINE.
106200     MOVE 'TOTAL SETTLED - ARS' TO TL-LABEL.
106300     MOVE SETTLED-AMT-ARS TO TL-VALUE.
106400     WRITE REPORT-REC FROM TOTALS-LINE.
106500     MOVE SPACES TO TOTALS-LINE.
106600     MOVE 'TOTAL SETTLED - USD' TO TL-LABEL.
106700     MOVE SETTLED-AMT-USD TO TL-VALUE.
106800     WRITE REPORT-REC FROM TOTALS-LINE.
106900     MOVE SPACES TO TOTALS-LINE.
107000     MOVE 'TOTAL SETTLED - EUR' TO TL-LABEL.
107100     MOVE SETTLED-AMT-EUR TO TL-VALUE.
107200     WRITE REPORT-REC FROM TOTALS-LINE.
107300 3990-EXIT.
107400     EXIT.
107500*
107600*---------------------------------------------------------------
107700*    4000 - PHASE 4 - DAILY INVESTMENT RETURN
107800*    ONE RATE RECORD PER MARKET DAY, ASCENDING BY DATE. EVERY
107900*    INVESTMENT ACCOUNT NOT YET BROUGHT UP TO THAT DATE RECEIVES
108000*    ONE DAY OF COMPOUND RETURN VIA BANK03.
108100*---------------------------------------------------------------
108200 4000-APPLY-RETURNS SECTION.
108300 4000-START.
108400     OPEN INPUT RATES.
108500     IF NOT FS-RAT-OK
108600         MOVE 'OPEN RATES       4000' TO CHECKERR
108700         GO TO 9990-ABEND
108800     END-IF.
108900     OPEN OUTPUT INVHIST.
109000     IF NOT FS-INV-OK
109100         MOVE 'OPEN INVHIST     4000' TO CHECKERR
109200         GO TO 9990-ABEND
109300     END-IF.
109400     MOVE SPACES TO SUMMARY-LINE.
109500     MOVE 'SECTION 3 - DAILY INVESTMENT RETURN' TO SL-TEXT.
109600     WRITE REPORT-REC FROM SUMMARY-LINE.
109700     GO TO 4010-READ-RATE.
109800*
109900 4010-READ-RATE.
109910*    EACH RATE RECORD DRIVES ONE PASS OVER THE WHOLE ACCOUNT
109920*    TABLE (4100 BELOW) - THE RATE FILE IS SMALL (ONE ROW PER
109930*    MARKET DAY) BUT THE ACCOUNT TABLE IS SCANNED IN FULL EVERY
109940*    TIME, SINCE NOTHING MARKS WHICH ACCOUNTS ARE INVESTMENT
109950*    TYPE UNTIL 4100 TESTS AC-TYPE ITSELF.
110000     READ RATES
110100         AT END
110200             GO TO 4000-EOF
110300     END-READ.
110400     ADD 1 TO RATE-DAY-COUNT.
110410*    SANITY BAND ON THE DAILY RATE - A RATE OUTSIDE -8%/+12% IS
110420*    TREATED AS A FEED ERROR, NOT A MARKET EVENT, SO THE WHOLE
110430*    DAY IS SKIPPED RATHER THAN COMPOUNDED INTO EVERY ACCOUNT.
110500     MOVE 'N' TO RATE-IN-RANGE-FLAG.
110600     IF MR-RATE NOT < -.08000 AND MR-RATE NOT > .12000
110700         MOVE 'Y' TO RATE-IN-RANGE-FLAG
110800     END-IF.
110900     IF NOT RATE-IS-IN-RANGE
111000         ADD 1 TO SKIPPED-RATE-DAYS
111100         MOVE SPACES TO REJECT-LINE
111200         MOVE 'RATE-DAY' TO RJ-KIND
111300         MOVE MR-DATE TO RJ-ID
111400         MOVE 'RATE OUT OF RANGE - DAY SKIPPED' TO RJ-REASON
111500         WRITE REPORT-REC FROM REJECT-LINE
111600         GO TO 4010-READ-RATE
111700     END-IF.
111800     PERFORM 4100-APPLY-RATE-TO-ACCOUNTS THRU 4100-EXIT
111900         VARYING ACCOUNT-SUB FROM 1 BY 1
112000         UNTIL ACCOUNT-SUB > AC-COUNT.
112100     GO TO 4010-READ-RATE.
112200*
112300 4000-EOF.
112400     CLOSE RATES.
112500     CLOSE INVHIST.
112600 4000-EXIT.
112700     EXIT.
112800*
112900*---------------------------------------------------------------
113000*    4100 - APPLY THE CURRENT RATE-DAY TO ONE ACCOUNT-TABLE
113100*    ENTRY, SKIPPING ANYTHING THAT IS NOT AN INVESTMENT ACCOUNT
113200*    OR THAT IS ALREADY CAUGHT UP TO THIS DATE.
113300*---------------------------------------------------------------
113400 4100-APPLY-RATE-TO-ACCOUNTS SECTION.
113500 4100-START.
113600*    TWO GUARDS BEFORE BANK03 IS EVER CALLED - WRONG ACCOUNT
113700*    TYPE (ONLY 'I' COMPOUNDS), AND ALREADY-CURRENT BALANCE
113800*    (AC-LAST-UPDATE NOT < MR-DATE), WHICH IS WHAT LETS STEP 4
113810*    BE RUN SAFELY AGAINST SEVERAL RATE-DAYS IN ONE PASS.
113900     IF AC-TYPE (ACCOUNT-SUB) NOT = 'I'
114000         GO TO 4100-EXIT
114100     END-IF.
114200     IF AC-LAST-UPDATE (ACCOUNT-SUB) NOT < MR-DATE
114300         GO TO 4100-EXIT
114400     END-IF.
114500*    BANK03 DOES THE ACTUAL COMPOUNDING; RTN-WAS-APPLIED COMES
114510*    BACK 'N' ONLY WHEN THE BALANCE GOING IN WAS ZERO OR
114520*    NEGATIVE, IN WHICH CASE NOTHING BELOW THIS IF RUNS AND NO
114530*    HISTORY LINE IS WRITTEN FOR THIS ACCOUNT ON THIS DATE.
114600     MOVE AC-BALANCE (ACCOUNT-SUB) TO RTN-OLD-BALANCE.
114700     MOVE MR-RATE                  TO RTN-RATE.
114800     CALL 'BANK03' USING RETURN-PARM-AREA.
114900     IF RTN-WAS-APPLIED
115000         MOVE RTN-NEW-BALANCE TO AC-BALANCE (ACCOUNT-SUB)
115100         ADD RTN-PROFIT TO AC-TOTAL-RETURN (ACCOUNT-SUB)
115200         ADD 1 TO AC-HIST-COUNT (ACCOUNT-SUB)
115300         IF RTN-PROFIT > ZERO
115400             ADD 1 TO AC-BULL-DAYS (ACCOUNT-SUB)
115500         ELSE
115600         IF RTN-PROFIT < ZERO
115700             ADD 1 TO AC-BEAR-DAYS (ACCOUNT-SUB)
115800         END-IF END-IF
116000         MOVE AC-ID (ACCOUNT-SUB)    TO IH-ACCT-ID
116100         MOVE MR-DATE                TO IH-DATE
116200         MOVE MR-RATE                TO IH-RATE
116300         MOVE RTN-OLD-BALANCE        TO IH-BAL-BEFORE
116400         MOVE RTN-NEW-BALANCE        TO IH-BAL-AFTER
116500         MOVE RTN-PROFIT             TO IH-PROFIT
116600         WRITE IH-REG
116700         MOVE MR-DATE TO AC-LAST-UPDATE (ACCOUNT-SUB)
116750     END-IF.
116900 4100-EXIT.
117000     EXIT.
117100*
117200*---------------------------------------------------------------
117300*    4900 - SECTION 3 OF THE LOG: ONE LINE PER INVESTMENT
117400*    ACCOUNT WITH ITS FINAL BALANCE AND RETURN STATISTICS.
117500*---------------------------------------------------------------
117600 4900-INVESTMENT-STATISTICS SECTION.
117700 4900-START.
117800     IF AC-COUNT = ZERO
117900         GO TO 4900-EXIT
118000     END-IF.
118100     PERFORM 4910-WRITE-ONE-STAT THRU 4910-EXIT
118200         VARYING ACCOUNT-SUB FROM 1 BY 1
118300         UNTIL ACCOUNT-SUB > AC-COUNT.
118400 4900-EXIT.
118500     EXIT.
118600*
118700 4910-WRITE-ONE-STAT.
118800     IF AC-TYPE (ACCOUNT-SUB) NOT = 'I'
118900         GO TO 4910-EXIT
119000     END-IF.
119100     MOVE SPACES TO INVEST-LINE.
119200     MOVE AC-ID (ACCOUNT-SUB)          TO IL-ACCT.
119300     MOVE AC-BALANCE (ACCOUNT-SUB)     TO IL-BALANCE.
119400     MOVE AC-TOTAL-RETURN (ACCOUNT-SUB) TO IL-TOTAL-RETURN.
119500     MOVE AC-BULL-DAYS (ACCOUNT-SUB)   TO IL-BULL-DAYS.
119600     MOVE AC-BEAR-DAYS (ACCOUNT-SUB)   TO IL-BEAR-DAYS.
119700     MOVE AC-HIST-COUNT (ACCOUNT-SUB)  TO IL-HIST-COUNT.
119800     WRITE REPORT-REC FROM INVEST-LINE.
119900 4910-EXIT.
120000     EXIT.
120100*
120200*---------------------------------------------------------------
120300*    5000 - PHASE 5 - NET-WORTH SUMMARY, ONE BLOCK PER CLIENT
120400*    IN THE ORDER THE CLIENTS WERE READ (THE FEED IS MAINTAINED
120500*    IN ASCENDING CLI-ID ORDER BY THE REGISTRATION SYSTEM).
120600*    ALL FIGURES ARE EXPRESSED IN ARS VIA BANK02.
120700*---------------------------------------------------------------
120800 5000-NET-WORTH-SUMMARY SECTION.
120900 5000-START.
121000     MOVE SPACES TO SUMMARY-LINE.
121100     MOVE 'SECTION 4 - NET WORTH SUMMARY' TO SL-TEXT.
121200     WRITE REPORT-REC FROM SUMMARY-LINE.
121300     IF CL-COUNT = ZERO
121400         GO TO 5000-EXIT
121500     END-IF.
121600     PERFORM 5100-SUMMARIZE-CLIENT THRU 5100-EXIT
121700         VARYING CLIENT-SUB FROM 1 BY 1
121800         UNTIL CLIENT-SUB > CL-COUNT.
121900     PERFORM 5900-GRAND-TOTALS THRU 5900-EXIT.
122000 5000-EXIT.
122100     EXIT.
122200*
122300*---------------------------------------------------------------
122400*    5100 - ONE CLIENT'S BLOCK: SUM ASSETS (SAVINGS/INVESTMENT
122500*    BALANCES, CREDIT BALANCES WHEN POSITIVE) AND DEBTS (CREDIT
122600*    BALANCES WHEN NEGATIVE), ALL CONVERTED TO ARS.
122700*---------------------------------------------------------------
122800 5100-SUMMARIZE-CLIENT SECTION.
122900 5100-START.
123000     MOVE ZERO TO CLIENT-ASSETS CLIENT-DEBTS CLIENT-NET-WORTH.
123100     IF AC-COUNT = ZERO
123200         GO TO 5150-WRITE-BLOCK
123300     END-IF.
123400     PERFORM 5110-SCAN-CLIENT-ACCOUNTS THRU 5110-EXIT
123500         VARYING ACCOUNT-SUB FROM 1 BY 1
123600         UNTIL ACCOUNT-SUB > AC-COUNT.
123700 5150-WRITE-BLOCK.
123800     COMPUTE CLIENT-NET-WORTH = CLIENT-ASSETS - CLIENT-DEBTS.
123900     ADD CLIENT-ASSETS TO GRAND-ASSETS.
124000     ADD CLIENT-DEBTS  TO GRAND-DEBTS.
124100     ADD CLIENT-NET-WORTH TO GRAND-NET-WORTH.
124200     ADD 1 TO GRAND-CLIENT-COUNT.
124300     PERFORM 5200-WRITE-CLIENT-BLOCK THRU 5200-EXIT.
124400 5100-EXIT.
124500     EXIT.
124600*
124700 5110-SCAN-CLIENT-ACCOUNTS.
124710*    EVERY ACCOUNT IN THE TABLE IS TESTED AGAINST THE CURRENT
124720*    CLIENT'S ID - THERE IS NO OWNER INDEX, SO THIS IS A FULL
124730*    TABLE SCAN ONCE PER CLIENT, THE SAME TRADE-OFF THE SHOP
124740*    MAKES IN 3700'S ACCOUNT LOOK-UP.
124800     IF AC-OWNER-ID (ACCOUNT-SUB) NOT = CL-ID (CLIENT-SUB)
124900         GO TO 5110-EXIT
125000     END-IF.
125100     MOVE AC-CURRENCY (ACCOUNT-SUB) TO CONV-FROM-CCY.
125200     MOVE 'ARS'                     TO CONV-TO-CCY.
125300     MOVE AC-BALANCE (ACCOUNT-SUB)  TO CONV-AMOUNT-IN.
125400     CALL 'BANK02' USING CONVERT-PARM-AREA.
125500     IF AC-TYPE (ACCOUNT-SUB) = 'C'
125600         IF CONV-AMOUNT-OUT < ZERO
125700             SUBTRACT CONV-AMOUNT-OUT FROM CLIENT-DEBTS
125800         ELSE
125900             ADD CONV-AMOUNT-OUT TO CLIENT-ASSETS
126000         END-IF
126100     ELSE
126200         ADD CONV-AMOUNT-OUT TO CLIENT-ASSETS
126300     END-IF.
126400 5110-EXIT.
126500     EXIT.
126600*
126700*---------------------------------------------------------------
126800*    5200 - WRITE THE "RESUMEN DE PATRIMONIO" BLOCK FOR ONE
126900*    CLIENT. THE DEBTS LINE IS OMITTED WHEN THERE ARE NONE.
127000*---------------------------------------------------------------
127100 5200-WRITE-CLIENT-BLOCK SECTION.
127200 5200-START.
127300     MOVE SPACES TO SUMMARY-LINE.
127400     MOVE '=== RESUMEN DE PATRIMONIO ===' TO SL-TEXT.
127500     WRITE REPORT-REC FROM SUMMARY-LINE.
127600     MOVE SPACES TO SUMMARY-LINE.
127700     STRING 'Cliente: ' DELIMITED BY SIZE
127750             CL-NAME (CLIENT-SUB) DELIMITED BY SIZE
127780             INTO SL-TEXT.
127900     WRITE REPORT-REC FROM SUMMARY-LINE.
128000     MOVE SPACES TO SUMMARY-LINE.
128100     MOVE CLIENT-ASSETS TO EDIT-AMOUNT-15.
128200     STRING 'ACTIVOS: $ ' DELIMITED BY SIZE
128300             EDIT-AMOUNT-15 DELIMITED BY SIZE
128400             INTO SL-TEXT.
128500     WRITE REPORT-REC FROM SUMMARY-LINE.
128600     IF CLIENT-DEBTS > ZERO
128700         MOVE SPACES TO SUMMARY-LINE
128800         MOVE CLIENT-DEBTS TO EDIT-AMOUNT-15
128900         STRING 'DEUDAS (Creditos): $ ' DELIMITED BY SIZE
129000                 EDIT-AMOUNT-15 DELIMITED BY SIZE
129100                 INTO SL-TEXT
129200         WRITE REPORT-REC FROM SUMMARY-LINE
129300     END-IF.
129400     MOVE SPACES TO SUMMARY-LINE.
129500     MOVE CLIENT-NET-WORTH TO EDIT-AMOUNT-15.
129600     STRING 'PATRIMONIO NETO: $ ' DELIMITED BY SIZE
129700             EDIT-AMOUNT-15 DELIMITED BY SIZE
129800             INTO SL-TEXT.
129900     WRITE REPORT-REC FROM SUMMARY-LINE.
130000 5200-EXIT.
130100     EXIT.
130200*
130300*---------------------------------------------------------------
130400*    5900 - GRAND TOTAL CONTROL BREAK, END OF SECTION 4
130500*---------------------------------------------------------------
130600 5900-GRAND-TOTALS SECTION.
130700 5900-START.
130800     MOVE SPACES TO SUMMARY-LINE.
130900     MOVE '=== TOTAL GENERAL ===' TO SL-TEXT.
131000     WRITE REPORT-REC FROM SUMMARY-LINE.
131100     MOVE SPACES TO TOTALS-LINE.
131200     MOVE 'CLIENTS SUMMARISED' TO TL-LABEL.
131300     MOVE GRAND-CLIENT-COUNT TO TL-VALUE.
131400     WRITE REPORT-REC FROM TOTALS-LINE.
131500     MOVE SPACES TO TOTALS-LINE.
131600     MOVE 'TOTAL ACTIVOS - ARS' TO TL-LABEL.
131700     MOVE GRAND-ASSETS TO TL-VALUE.
131800     WRITE REPORT-REC FROM TOTALS-LINE.
131900     MOVE SPACES TO TOTALS-LINE.
132000     MOVE 'TOTAL DEUDAS - ARS' TO TL-LABEL.
132100     MOVE GRAND-DEBTS TO TL-VALUE.
132200     WRITE REPORT-REC FROM TOTALS-LINE.
132300     MOVE SPACES TO TOTALS-LINE.
132400     MOVE 'TOTAL PATRIMONIO NETO - ARS' TO TL-LABEL.
132500     MOVE GRAND-NET-WORTH TO TL-VALUE.
132600     WRITE REPORT-REC FROM TOTALS-LINE.
132700 5900-EXIT.
132800     EXIT.
132900*
133000*---------------------------------------------------------------
133100*    6000 - REWRITE THE ACCOUNT MASTER FROM THE IN-CORE TABLE,
133200*    CARRYING FORWARD EVERY BALANCE UPDATED IN STEPS 3 AND 4.
133210*    THE MASTER IS REWRITTEN ONE RECORD PER TABLE ENTRY, IN THE
133220*    SAME ORDER THE ACCOUNTS WERE LOADED IN STEP 2 - NO SORT,
133230*    NO RE-KEY. AC-LAST-UPDATE IS ONLY CHANGED BY STEP 4, SO AN
133240*    ACCOUNT THAT SAW NO RETURN TODAY GOES OUT WITH YESTERDAY'S
133250*    DATE STILL ON IT, WHICH IS BY DESIGN.
133300*---------------------------------------------------------------
133400 6000-WRITE-ACCOUNT-MASTER SECTION.
133500 6000-START.
133600     OPEN OUTPUT ACCTOUT.
133700     IF NOT FS-OUT-OK
133800         MOVE 'OPEN ACCTOUT     6000' TO CHECKERR
133900         GO TO 9990-ABEND
134000     END-IF.
134100     IF AC-COUNT = ZERO
134200         GO TO 6000-EOF
134300     END-IF.
134400     PERFORM 6010-WRITE-ONE-ACCOUNT THRU 6010-EXIT
134500         VARYING ACCOUNT-SUB FROM 1 BY 1
134600         UNTIL ACCOUNT-SUB > AC-COUNT.
134700 6000-EOF.
134800     CLOSE ACCTOUT.
134900 6000-EXIT.
135000     EXIT.
135100*
135150*    EVERY FIELD IS MOVED OUT OF THE TABLE ONE AT A TIME, IN THE
135160*    SAME ORDER AS ACCTOUT-REG, RATHER THAN MOVING THE WHOLE
135170*    AC-ENTRY GROUP AT ONCE - THE TABLE ENTRY CARRIES THE FOUR
135180*    INVESTMENT-STATISTICS FIELDS TOO, WHICH DO NOT GO OUT TO THE
135190*    ACCOUNT MASTER AT ALL.
135200 6010-WRITE-ONE-ACCOUNT.
135300     MOVE AC-ID (ACCOUNT-SUB)           TO ACO-ID.
135400     MOVE AC-OWNER-ID (ACCOUNT-SUB)     TO ACO-OWNER-ID.
135500     MOVE AC-TYPE (ACCOUNT-SUB)         TO ACO-TYPE.
135600     MOVE AC-CURRENCY (ACCOUNT-SUB)     TO ACO-CURRENCY.
135700     MOVE AC-BALANCE (ACCOUNT-SUB)      TO ACO-BALANCE.
135800     MOVE AC-CREDIT-LIMIT (ACCOUNT-SUB) TO ACO-CREDIT-LIMIT.
135900     MOVE AC-LAST-UPDATE (ACCOUNT-SUB)  TO ACO-LAST-UPDATE.
136000     WRITE ACCTOUT-REG.
136100 6010-EXIT.
136200     EXIT.
136300*
136400*---------------------------------------------------------------
136500*    9000 - CLOSE THE CONTROL LOG AND END THE RUN CLEANLY
136510*    THE FOOTER LINE CARRIES FORWARD EVERY COUNTER TOUCHED BY
136520*    STEPS 1 THROUGH 5 SO THE OPERATOR CAN RECONCILE THE RUN
136530*    WITHOUT OPENING THE MASTER FILES BY HAND.
136600*---------------------------------------------------------------
136700 9000-TERMINATE SECTION.
136800 9000-START.
136850*    CLIENT/ACCOUNT/POSTING/NET-WORTH TOTALS WERE ALREADY WRITTEN
136860*    AT THEIR OWN CONTROL BREAKS (2900, 3990, 5900) - ONLY THE
136870*    RATE-DAY COUNTERS ARE STILL OUTSTANDING WHEN STEP 5 ENDS,
136880*    SO THIS IS THE ONLY PAIR OF TOTALS WRITTEN HERE.
136900     MOVE SPACES TO TOTALS-LINE.
137000     MOVE 'MARKET RATE DAYS PROCESSED' TO TL-LABEL.
137100     MOVE RATE-DAY-COUNT TO TL-VALUE.
137200     WRITE REPORT-REC FROM TOTALS-LINE.
137300     MOVE SPACES TO TOTALS-LINE.
137400     MOVE 'MARKET RATE DAYS SKIPPED' TO TL-LABEL.
137500     MOVE SKIPPED-RATE-DAYS TO TL-VALUE.
137600     WRITE REPORT-REC FROM TOTALS-LINE.
137700     CLOSE REPORT.
137800 9000-EXIT.
137900     EXIT.
138000*
138100*---------------------------------------------------------------
138200*    9990 - UNIVERSAL ABEND PARAGRAPH. CHECKERR CARRIES THE
138300*    NAME OF THE STEP THAT FAILED TO OPEN; THE OPERATOR RERUNS
138400*    FROM THE LAST GOOD CHECKPOINT PER THE RUNBOOK.
138500*---------------------------------------------------------------
138600 9990-ABEND SECTION.
138700 9990-START.
138750*    ALL EIGHT STATUS BYTES ARE DUMPED REGARDLESS OF WHICH FILE
138760*    ACTUALLY FAILED - CHEAPER THAN BRANCHING TO DISPLAY JUST THE
138770*    ONE THAT MATTERS, AND THE OPERATOR SEES THE WHOLE PICTURE.
138800     DISPLAY 'BANK01 ABEND - ' CHECKERR.
138810     DISPLAY 'FS-CLI ' FS-CLI.
138820     DISPLAY 'FS-ACC ' FS-ACC.
138830     DISPLAY 'FS-TXQ ' FS-TXQ.
138840     DISPLAY 'FS-RAT ' FS-RAT.
138850     DISPLAY 'FS-OUT ' FS-OUT.
138860     DISPLAY 'FS-JRN ' FS-JRN.
138870     DISPLAY 'FS-INV ' FS-INV.
138880     DISPLAY 'FS-RPT ' FS-RPT.
138990     STOP RUN.
139100 9990-EXIT.
139200     EXIT.
