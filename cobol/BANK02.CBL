000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK02.
000300 AUTHOR.        R SANTALO LAGE.
000400 INSTALLATION.  UNIZARBANK - SISTEMAS.
000500 DATE-WRITTEN.  04/12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800*
000900***************************************************************
001000*                                                              *
001100*    BANK02  -  RATE-CONVERT                                   *
001200*                                                              *
001300*    CALLED UTILITY THAT CONVERTS AN AMOUNT FROM ONE OF THE    *
001400*    BANK'S THREE CURRENCIES TO ANOTHER USING THE FIXED        *
001500*    CURRENCY-PAIR TABLE MAINTAINED BY SISTEMAS. USED BY THE   *
001600*    POSTING STEP (TRANSFERS) AND BY THE NET-WORTH SUMMARY     *
001700*    STEP (EVERYTHING EXPRESSED IN PESOS).                     *
001800*                                                              *
001900*    SAME-CURRENCY CONVERSIONS ARE NOT LOOKED UP - THE AMOUNT  *
002000*    PASSES THROUGH UNCHANGED AND UNROUNDED.                   *
002100*                                                              *
002200***************************************************************
002300*    AMENDMENT HISTORY                                         *
002400*                                                              *
002500*    DATE       INIT  TICKET    DESCRIPTION                    *
002600*    -------    ----  -------   -----------------------------  *
002700*    04/12/1989  RSL  BK-0011   ORIGINAL VERSION - PESETAS TO   *
002800*                              DOLAR, FRANCO, MARCO TABLE.      *
002900*    17/08/1991  JLR  BK-0034   ADDED ECU AS AN INTERIM STEP    *
003000*                              TOWARDS THE EUROPEAN UNION.      *
003100*    23/01/1994  MGR  BK-0052   TABLE REBUILT AFTER THE 1994    *
003200*                              PESETA DEVALUATION.              *
003300*    11/09/1998  PDV  BK-Y2K1  Y2K REVIEW - NO DATE FIELDS IN   *
003400*                              THIS PROGRAM, NO CHANGE MADE.    *
003500*    02/01/1999  PDV  BK-0061   PESETA TABLE FROZEN; EURO FIXED *
003600*                              CONVERSION ENTRIES ADDED AHEAD   *
003700*                              OF THE 2002 CASH CHANGEOVER.     *
003800*    22/03/2005  MGR  BK-0172   RATE TABLE REPLACED WITH THE    *
003900*                              ARS/USD/EUR TABLE FOR THE        *
004000*                              LATIN AMERICAN ROLL-OUT.         *
004100*    19/06/2009  RSL  BK-0233   ADDED RETURN-CODE; CALLER NO    *
004200*                              LONGER HAS TO TEST THE RATE      *
004300*                              TABLE ITSELF FOR A MISSING PAIR. *
004400*    04/12/2012  PDV  BK-0289   ADJUSTED ROUNDING TO HALF-UP,   *
004500*                              2 DECIMALS, PER THE DAILY        *
004600*                              RECONCILIATION REQUIREMENT.      *
004700***************************************************************
004800*    FILES - NONE. PURE COMPUTATION SUBPROGRAM.                *
004900***************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800*---------------------------------------------------------------
005900*    FIXED CURRENCY-PAIR RATE TABLE - ONE ENTRY PER SUPPORTED
006000*    FROM/TO PAIR. RATE IS THE MULTIPLIER APPLIED TO THE "FROM"
006100*    AMOUNT TO OBTAIN THE "TO" AMOUNT, 5 DECIMAL PLACES.
006200*---------------------------------------------------------------
006300 01  RATE-TABLE-DATA.
006400     05  FILLER                      PIC X(17)
006500             VALUE 'USDUSD+0000100000'.
006600     05  FILLER                      PIC X(17)
006700             VALUE 'USDEUR+0000086000'.
006800     05  FILLER                      PIC X(17)
006900             VALUE 'USDARS+0141000000'.
007000     05  FILLER                      PIC X(17)
007100             VALUE 'EURUSD+0000116000'.
007200     05  FILLER                      PIC X(17)
007300             VALUE 'EUREUR+0000100000'.
007400     05  FILLER                      PIC X(17)
007500             VALUE 'EURARS+0163000000'.
007600     05  FILLER                      PIC X(17)
007700             VALUE 'ARSUSD+0000000071'.
007800     05  FILLER                      PIC X(17)
007900             VALUE 'ARSEUR+0000000061'.
008000     05  FILLER                      PIC X(17)
008100             VALUE 'ARSARS+0000100000'.
008200*
008300 01  RATE-TABLE REDEFINES RATE-TABLE-DATA.
008400     05  RT-ENTRY OCCURS 9 TIMES
008500                 INDEXED BY RT-IDX.
008600         10  RT-FROM-CCY             PIC X(03).
008700         10  RT-TO-CCY               PIC X(03).
008800         10  RT-RATE                 PIC S9(05)V9(05)
008900                                     SIGN IS LEADING SEPARATE.
009000*
009100*---------------------------------------------------------------
009150*    LOOK-UP FLAG - DECLARED 77, THE WAY THIS SHOP HAS ALWAYS
009180*    DECLARED A SCALAR SWITCH (SEE FST/FSM IN THE OLD ON-LINE
009190*    PROGRAMS), NOT BURIED IN A ONE-FIELD GROUP.
009195*---------------------------------------------------------------
009200 77  PAIR-FOUND                  PIC X(01) VALUE 'N'.
009300     88  PAIR-WAS-FOUND              VALUE 'Y'.
009500*
009600 LINKAGE SECTION.
009700 01  PARM-AREA.
009800     05  PARM-CCY-GROUP.
009900         10  PARM-FROM-CCY           PIC X(03).
010000         10  PARM-TO-CCY             PIC X(03).
010100     05  PARM-CCY-PAIR-KEY REDEFINES PARM-CCY-GROUP
010200                                     PIC X(06).
010300     05  PARM-AMOUNT-IN              PIC S9(13)V99.
010400     05  PARM-AMOUNT-IN-DIGITS REDEFINES PARM-AMOUNT-IN
010500                                     PIC X(15).
010600     05  PARM-AMOUNT-OUT             PIC S9(13)V99.
010700     05  PARM-RETURN-CODE            PIC X(01).
010800         88  CONVERT-OK                  VALUE '0'.
010900         88  CONVERT-BAD-PAIR            VALUE '1'.
011000     05  FILLER                      PIC X(01).
011100*
011200 PROCEDURE DIVISION USING PARM-AREA.
011300*
011400 0000-CONVERT SECTION.
011500 0000-START.
011600     MOVE '0' TO PARM-RETURN-CODE.
011700     MOVE ZERO TO PARM-AMOUNT-OUT.
011800*
011900     IF PARM-FROM-CCY = PARM-TO-CCY
012000*        SAME-CURRENCY - NO LOOK-UP, NO ROUNDING.
012100         MOVE PARM-AMOUNT-IN TO PARM-AMOUNT-OUT
012200         GO TO 0000-EXIT
012300     END-IF.
012400*
012500     MOVE 'N' TO PAIR-FOUND.
012600     SET RT-IDX TO 1.
012700     SEARCH RT-ENTRY
012800         AT END
012900             MOVE '1' TO PARM-RETURN-CODE
013000         WHEN RT-FROM-CCY (RT-IDX) = PARM-FROM-CCY
013100          AND RT-TO-CCY (RT-IDX)   = PARM-TO-CCY
013200             MOVE 'Y' TO PAIR-FOUND
013300     END-SEARCH.
013400*
013500     IF PAIR-WAS-FOUND
013600         COMPUTE PARM-AMOUNT-OUT ROUNDED =
013700                 PARM-AMOUNT-IN * RT-RATE (RT-IDX)
013800     END-IF.
013900*
014000 0000-EXIT.
014100     EXIT.
014200*
014300 9999-RETURN SECTION.
014400 9999-START.
014500     GOBACK.
014600 9999-EXIT.
014700     EXIT.
