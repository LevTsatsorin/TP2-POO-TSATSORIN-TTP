000100***************************************************************
000200*    BNKWINV   -  INVESTMENT HISTORY RECORD LAYOUT             *
000300*    COPYBOOK FOR FILE  INVHIST  (LINE SEQUENTIAL, OUTPUT)     *
000400*---------------------------------------------------------------*
000500*    AMENDMENT HISTORY                                         *
000600*    DATE       INIT  TICKET    DESCRIPTION                    *
000700*    04/12/2012  PDV  BK-0289   ORIGINAL LAYOUT - ONE LINE PER  *
000800*                              ACCOUNT PER RATE-DAY APPLIED.    *
000900*    21/02/2015  RSL  BK-0331   ADDED IH-PROFIT SO THE STATS    *
001000*                              STEP DOES NOT RECOMPUTE IT.      *
001100***************************************************************
001200 01  IH-REG.
001300     05  IH-ACCT-ID                  PIC 9(05).
001400     05  IH-DATE                     PIC 9(08).
001500     05  IH-RATE                     PIC S9V9(05)
001600                                     SIGN IS LEADING SEPARATE.
001700     05  IH-BAL-BEFORE               PIC S9(13)V99.
001800     05  IH-BAL-AFTER                PIC S9(13)V99.
001900     05  IH-PROFIT                   PIC S9(13)V99
002000                                     SIGN IS LEADING SEPARATE.
002100     05  FILLER                      PIC X(01).
