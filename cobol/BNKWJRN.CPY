000100***************************************************************
000200*    BNKWJRN   -  POSTING JOURNAL RECORD LAYOUT                *
000300*    COPYBOOK FOR FILE  JOURNAL  (LINE SEQUENTIAL, OUTPUT)     *
000400*---------------------------------------------------------------*
000500*    AMENDMENT HISTORY                                         *
000600*    DATE       INIT  TICKET    DESCRIPTION                    *
000700*    19/06/2009  RSL  BK-0233   ORIGINAL LAYOUT, MIRRORS THE    *
000800*                              TRANSACTION REQUEST (BNKWTXQ)    *
000900*                              PLUS SEQUENCE/STATUS.            *
001000*    04/12/2012  PDV  BK-0288   JR-NOTE WIDENED TO CARRY A       *
001100*                              FAILURE REASON FOR REJECTS.       *
001200***************************************************************
001300 01  JR-REG.
001400     05  JR-SEQ                      PIC 9(07).
001500     05  JR-TYPE                     PIC X(01).
001600     05  JR-STATUS                   PIC X(01).
001700         88  JR-STATUS-SETTLED           VALUE 'S'.
001800         88  JR-STATUS-FAILED            VALUE 'F'.
001900     05  JR-ACCOUNTS.
002000         10  JR-SOURCE-ACCT          PIC 9(05).
002100         10  JR-TARGET-ACCT          PIC 9(05).
002200     05  JR-ACCOUNTS-KEY REDEFINES JR-ACCOUNTS
002300                                     PIC X(10).
002400     05  JR-AMOUNT                   PIC 9(13)V99.
002500     05  JR-CURRENCY                 PIC X(03).
002600     05  JR-NOTE                     PIC X(30).
002700     05  FILLER                      PIC X(01).
