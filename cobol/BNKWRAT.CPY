000100***************************************************************
000200*    BNKWRAT   -  DAILY MARKET-RATE RECORD LAYOUT              *
000300*    COPYBOOK FOR FILE  RATES  (LINE SEQUENTIAL, 15 BYTES)     *
000400*---------------------------------------------------------------*
000500*    AMENDMENT HISTORY                                         *
000600*    DATE       INIT  TICKET    DESCRIPTION                    *
000700*    04/12/2012  PDV  BK-0289   ORIGINAL LAYOUT FOR THE DAILY   *
001000*                              INVESTMENT RETURN FEED.          *
001100***************************************************************
001200 01  MR-REG.
001300     05  MR-DATE                     PIC 9(08).
001400     05  MR-DATE-X REDEFINES MR-DATE.
001500         10  MR-DT-CC                PIC 9(02).
001600         10  MR-DT-YY                PIC 9(02).
001700         10  MR-DT-MM                PIC 9(02).
001800         10  MR-DT-DD                PIC 9(02).
001900     05  MR-RATE                     PIC S9V9(05)
002000                                     SIGN IS LEADING SEPARATE.
002100     05  FILLER                      PIC X(01).
