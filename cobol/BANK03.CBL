000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK03.
000300 AUTHOR.        R SANTALO LAGE.
000400 INSTALLATION.  UNIZARBANK - SISTEMAS.
000500 DATE-WRITTEN.  04/12/2012.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800*
000900***************************************************************
001000*                                                              *
001100*    BANK03  -  INV-RETURN                                     *
001200*                                                              *
001300*    CALLED UTILITY THAT APPLIES ONE DAY'S MARKET RETURN TO    *
001400*    ONE INVESTMENT ACCOUNT BALANCE. THE CALLER (BANK01, THE   *
001500*    DAILY-RETURN STEP) LOOPS THIS OVER EVERY INVESTMENT       *
001600*    ACCOUNT THAT QUALIFIES FOR A GIVEN RATE-DAY.              *
001700*                                                              *
001800*    RULE: A DAY'S RETURN ONLY COMPOUNDS WHEN THE BALANCE      *
001900*    COMING IN IS GREATER THAN ZERO. ZERO OR NEGATIVE BALANCES *
002000*    ARE PASSED THROUGH UNCHANGED AND ARE FLAGGED AS NOT        *
002100*    APPLIED SO THE CALLER WRITES NO HISTORY LINE.              *
002200*                                                              *
002300***************************************************************
002400*    AMENDMENT HISTORY                                         *
002500*                                                              *
002600*    DATE       INIT  TICKET    DESCRIPTION                    *
002700*    -------    ----  -------   -----------------------------  *
002800*    04/12/2012  PDV  BK-0289   ORIGINAL VERSION FOR THE FIRST  *
002900*                              INVESTMENT-ACCOUNT PILOT.        *
003000*    21/02/2015  RSL  BK-0331   ZERO/NEGATIVE BALANCE NOW       *
003100*                              RETURNS APPLIED-FLAG = 'N'       *
003200*                              INSTEAD OF FORCING PROFIT ZERO   *
003300*                              ON A CHANGED BALANCE.            *
003400*    30/07/2018  MGR  BK-0397   ROUNDING CONFIRMED HALF-UP, 2   *
003500*                              DECIMALS, EVERY DAY COMPOUNDED   *
003600*                              ON THE PRIOR ROUNDED BALANCE.     *
003700***************************************************************
003800*    FILES - NONE. PURE COMPUTATION SUBPROGRAM.                *
003900***************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004800*---------------------------------------------------------------
004820*    DAILY RATE FACTOR - DECLARED 77, THE WAY THIS SHOP HAS
004840*    ALWAYS DECLARED A SCALAR WORK FIELD, WITH THE HEX-VIEW
004860*    REDEFINE FOR ABEND DUMPS KEPT RIGHT BESIDE IT.
004880*---------------------------------------------------------------
004900 77  RATE-FACTOR                 PIC S9(03)V9(05).
005000 77  RATE-FACTOR-X REDEFINES RATE-FACTOR
005100                                     PIC X(09).
005300*
005400 LINKAGE SECTION.
005500 01  PARM-AREA.
005600     05  PARM-OLD-BALANCE            PIC S9(13)V99.
005700     05  PARM-OLD-BALANCE-X REDEFINES PARM-OLD-BALANCE
005800                                     PIC X(15).
005900     05  PARM-RATE                   PIC S9V9(05)
006000                                     SIGN IS LEADING SEPARATE.
006100     05  PARM-NEW-BALANCE            PIC S9(13)V99.
006200     05  PARM-NEW-BALANCE-X REDEFINES PARM-NEW-BALANCE
006300                                     PIC X(15).
006400     05  PARM-PROFIT                 PIC S9(13)V99
006500                                     SIGN IS LEADING SEPARATE.
006600     05  PARM-APPLIED-FLAG           PIC X(01).
006700         88  RETURN-APPLIED              VALUE 'Y'.
006800         88  RETURN-NOT-APPLIED          VALUE 'N'.
006900     05  FILLER                      PIC X(01).
007000*
007100 PROCEDURE DIVISION USING PARM-AREA.
007200*
007300 0000-APPLY-RETURN SECTION.
007400 0000-START.
007500     IF PARM-OLD-BALANCE NOT > ZERO
007600         MOVE PARM-OLD-BALANCE TO PARM-NEW-BALANCE
007700         MOVE ZERO TO PARM-PROFIT
007800         MOVE 'N' TO PARM-APPLIED-FLAG
007900         GO TO 0000-EXIT
008000     END-IF.
008100*
008200     COMPUTE RATE-FACTOR = 1 + PARM-RATE.
008300     COMPUTE PARM-NEW-BALANCE ROUNDED =
008400             PARM-OLD-BALANCE * RATE-FACTOR.
008500     COMPUTE PARM-PROFIT = PARM-NEW-BALANCE - PARM-OLD-BALANCE.
008600     MOVE 'Y' TO PARM-APPLIED-FLAG.
008700*
008800 0000-EXIT.
008900     EXIT.
009000*
009100 9999-RETURN SECTION.
009200 9999-START.
009300     GOBACK.
009400 9999-EXIT.
009500     EXIT.
