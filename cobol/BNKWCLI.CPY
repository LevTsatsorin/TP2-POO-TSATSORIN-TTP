000100***************************************************************
000200*    BNKWCLI   -  CLIENT MASTER RECORD LAYOUT                 *
000300*    COPYBOOK FOR FILE  CLIENTS  (LINE SEQUENTIAL, 59 BYTES)  *
000400*---------------------------------------------------------------*
000500*    AMENDMENT HISTORY                                         *
000600*    DATE       INIT  TICKET    DESCRIPTION                    *
000700*    03/11/1999  JLR  BK-0091   ORIGINAL CARD/PIN LAYOUT        *
000800*                              (TAJETAREG) NARROWED TO THE      *
000900*                              CLIENT-REGISTRATION SUBSET.      *
001000*    14/02/2003  MGR  BK-0147   ADDED CLI-ALIAS FOR ON-LINE      *
001100*                              BANKING LOG-IN; RENUMBERED.       *
001200*    09/09/1998  PDV  BK-Y2K1  Y2K REVIEW - NO 2-DIGIT YEARS     *
001300*                              PRESENT IN THIS RECORD.           *
001400***************************************************************
001500 01  CLI-REG.
001600     05  CLI-ID                      PIC 9(05).
001700     05  CLI-NAME                    PIC X(30).
001800     05  CLI-ALIAS                   PIC X(20).
001900     05  CLI-PIN                     PIC 9(04).
002000     05  FILLER                      PIC X(01).
