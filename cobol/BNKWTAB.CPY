000100***************************************************************
000200*    BNKWTAB   -  IN-CORE CLIENT AND ACCOUNT TABLES            *
000300*    WORKING-STORAGE COPYBOOK, DRIVER (BANK01) ONLY            *
000400*---------------------------------------------------------------*
000500*    AMENDMENT HISTORY                                         *
000600*    DATE       INIT  TICKET    DESCRIPTION                    *
000700*    19/06/2009  RSL  BK-0233   ORIGINAL CLIENT TABLE, CARRIED  *
000800*                              OVER FROM THE OLD CARD-NUMBER    *
000900*                              LOOKUP IN BANK1/BANK6.           *
001000*    04/12/2012  PDV  BK-0289   ADDED THE ACCOUNT TABLE AND THE *
001100*                              INVESTMENT STATISTICS FIELDS.    *
001200***************************************************************
001300 01  CLIENT-TABLE-AREA.
001400     05  CL-COUNT                    PIC 9(05) COMP.
001500     05  CL-ENTRY OCCURS 2000 TIMES
001600                 ASCENDING KEY IS CL-ID
001700                 INDEXED BY CL-IDX.
001800         10  CL-ID                   PIC 9(05).
001900         10  CL-NAME                 PIC X(30).
002000         10  CL-ALIAS                PIC X(20).
002100         10  CL-ACCEPTED             PIC X(01).
002200             88  CL-IS-ACCEPTED          VALUE 'Y'.
002300     05  FILLER                      PIC X(01).
002400*
002500 01  ACCOUNT-TABLE-AREA.
002600     05  AC-COUNT                    PIC 9(05) COMP.
002700     05  AC-ENTRY OCCURS 5000 TIMES
002800                 ASCENDING KEY IS AC-ID
002900                 INDEXED BY AC-IDX.
003000         10  AC-ID                   PIC 9(05).
003100         10  AC-OWNER-ID             PIC 9(05).
003200         10  AC-TYPE                 PIC X(01).
003300         10  AC-CURRENCY             PIC X(03).
003400         10  AC-BALANCE              PIC S9(13)V99.
003500         10  AC-CREDIT-LIMIT         PIC 9(13)V99.
003600         10  AC-LAST-UPDATE          PIC 9(08).
003700         10  AC-ACCEPTED             PIC X(01).
003800             88  AC-IS-ACCEPTED          VALUE 'Y'.
003900         10  AC-TOTAL-RETURN         PIC S9(13)V99.
004000         10  AC-BULL-DAYS            PIC 9(05) COMP.
004100         10  AC-BEAR-DAYS            PIC 9(05) COMP.
004200         10  AC-HIST-COUNT           PIC 9(05) COMP.
004300     05  FILLER                      PIC X(01).
